000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: TRANSPORTADORA SCTR - CPD
000400* Date-Written: 11/04/1987
000500* Security: CONFIDENCIAL - USO INTERNO DO CPD
000600* Purpose: LAYOUT DO CADASTRO MESTRE DE PRODUTOS (REG-PRODUTO)
000700* Alteracoes:
000800*   11/04/1987 - AR0004 - LAYOUT ORIGINAL, SOMENTE COD/NOME/DESC
000900*   30/06/1990 - AR0019 - INCLUIDOS FAMILIA-PRODUTO E LOTE-PRODUTO
001000*   15/11/1993 - PMS077 - INCLUIDAS DIMENSOES E PESO (CUBAGEM)
001100*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NO LAYOUT
001200*   14/08/2006 - MCS231 - INCLUIDO IND-FRAGILIDADE COM 88-LEVELS
001300******************************************************************
001400 01  REG-PRODUTO.
001500     05  COD-PRODUTO                PIC 9(06).
001600     05  NOME-PRODUTO               PIC X(30).
001700     05  DESC-PRODUTO               PIC X(50).
001800     05  FAMILIA-PRODUTO            PIC X(20).
001900     05  FK-TIPO-PRODUTO            PIC 9(04).
002000     05  LOTE-PRODUTO               PIC X(15).
002100     05  ALTURA-PRODUTO             PIC 9(05)V9(02).
002200     05  LARGURA-PRODUTO            PIC 9(05)V9(02).
002300     05  COMPRIMENTO-PRODUTO        PIC 9(05)V9(02).
002400     05  PESO-PRODUTO               PIC 9(05)V9(02).
002500     05  IND-FRAGILIDADE            PIC X(01).
002600         88  FRAGILIDADE-ALTA           VALUE "H".
002700         88  FRAGILIDADE-MEDIA          VALUE "M".
002800         88  FRAGILIDADE-BAIXA          VALUE "L".
002900     05  OBS-PRODUTO                PIC X(40).
003000* REGISTRO DE 194 POSICOES - LAYOUT FECHADO, SEM FILLER DE FOLGA.
003100* (SOMA DOS CAMPOS ACIMA = 194; VIDE NOTA NO SCTR0600 SOBRE A
003200*  DIVERGENCIA DE TAMANHO COM A CARGA ANTIGA DE 187 POSICOES.)

000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: TRANSPORTADORA SCTR - CPD
000400* Date-Written: 11/04/1987
000500* Security: CONFIDENCIAL - USO INTERNO DO CPD
000600* Purpose: LAYOUT DO ARQUIVO DE TRANSACOES DE MANUTENCAO DE CADASTRO
000700*          (INCLUSAO/ALTERACAO/EXCLUSAO DE PRODUTO, EMBALAGEM E
000800*          VEICULO). O CAMPO TRN-DADOS E GENERICO E RECEBE UMA DAS
000900*          TRES VISOES ABAIXO CONFORME TRN-ENTIDADE.
001000* Alteracoes:
001100*   11/04/1987 - AR0007 - LAYOUT ORIGINAL, SO PRODUTO (SEM REDEFINES)
001200*   30/06/1990 - AR0022 - INCLUIDA VISAO DE EMBALAGEM (REDEFINES)
001300*   15/11/1993 - PMS080 - INCLUIDA VISAO DE VEICULO (REDEFINES)
001400*   09/07/1997 - RLC045 - CAMPOS DE DIMENSAO/PESO PASSAM A SER
001500*                         ASSINADOS (SIGN LEADING) P/ DETECTAR
001600*                         VALOR NEGATIVO NA CARGA DE ENTRADA
001700*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NO LAYOUT
001800*   14/08/2006 - MCS231 - INCLUIDA VISAO REDUZIDA TRN-DADOS-EXCLUSAO
001900*                         PARA TRANSACOES DE EXCLUSAO (SO A CHAVE)
002000******************************************************************
002100 01  REG-TRANSACAO.
002200     05  TRN-ENTIDADE               PIC X(01).
002300         88  TRN-ENT-PRODUTO            VALUE "P".
002400         88  TRN-ENT-EMBALAGEM          VALUE "K".
002500         88  TRN-ENT-VEICULO            VALUE "V".
002600     05  TRN-ACAO                   PIC X(01).
002700         88  TRN-ACAO-INCLUSAO          VALUE "A".
002800         88  TRN-ACAO-ALTERACAO         VALUE "U".
002900         88  TRN-ACAO-EXCLUSAO          VALUE "D".
003000     05  TRN-DADOS-PRODUTO.
003100         10  TRN-PRD-ID              PIC 9(06).
003200         10  TRN-PRD-NOME            PIC X(30).
003300         10  TRN-PRD-DESC            PIC X(50).
003400         10  TRN-PRD-FAMILIA         PIC X(20).
003500         10  TRN-PRD-TIPO            PIC 9(04).
003600         10  TRN-PRD-LOTE            PIC X(15).
003700         10  TRN-PRD-ALTURA          PIC S9(05)V9(02) SIGN LEADING.
003800         10  TRN-PRD-LARGURA         PIC S9(05)V9(02) SIGN LEADING.
003900         10  TRN-PRD-COMPRIMENTO     PIC S9(05)V9(02) SIGN LEADING.
004000         10  TRN-PRD-PESO            PIC S9(05)V9(02) SIGN LEADING.
004100         10  TRN-PRD-FRAGILIDADE     PIC X(01).
004200         10  TRN-PRD-OBS             PIC X(40).
004300     05  TRN-DADOS-EMBALAGEM REDEFINES TRN-DADOS-PRODUTO.
004400         10  TRN-PKG-ID              PIC 9(06).
004500         10  TRN-PKG-TIPO            PIC 9(04).
004600         10  TRN-PKG-PRODUTO         PIC 9(06).
004700         10  TRN-PKG-ALTURA          PIC S9(05)V9(02) SIGN LEADING.
004800         10  TRN-PKG-LARGURA         PIC S9(05)V9(02) SIGN LEADING.
004900         10  TRN-PKG-COMPRIMENTO     PIC S9(05)V9(02) SIGN LEADING.
005000         10  TRN-PKG-PESO            PIC S9(05)V9(02) SIGN LEADING.
005100         10  TRN-PKG-EMPILHAVEL      PIC X(01).
005200         10  TRN-PKG-OBS             PIC X(40).
005300         10  FILLER                  PIC X(109).
005400     05  TRN-DADOS-VEICULO REDEFINES TRN-DADOS-PRODUTO.
005500         10  TRN-VEH-ID              PIC 9(06).
005600         10  TRN-VEH-NOME            PIC X(30).
005700         10  TRN-VEH-PLACA           PIC X(10).
005800         10  TRN-VEH-MODELO          PIC X(20).
005900         10  TRN-VEH-TIPO            PIC 9(04).
006000         10  TRN-VEH-ALTURA-CAP      PIC S9(05)V9(02) SIGN LEADING.
006100         10  TRN-VEH-LARGURA-CAP     PIC S9(05)V9(02) SIGN LEADING.
006200         10  TRN-VEH-COMPRIM-CAP     PIC S9(05)V9(02) SIGN LEADING.
006300         10  TRN-VEH-CAPAC-PESO      PIC S9(07)V9(02) SIGN LEADING.
006400         10  TRN-VEH-OBS             PIC X(40).
006500         10  FILLER                  PIC X(54).
006600     05  TRN-DADOS-EXCLUSAO REDEFINES TRN-DADOS-PRODUTO.
006700         10  TRN-DEL-ID              PIC 9(06).
006800         10  FILLER                  PIC X(188).
006900* REGISTRO DE 196 POSICOES (1+1+194). A CARGA ANTIGA EM 189
007000* POSICOES (TRN-DADOS X(187)) FOI EXPANDIDA EM 07/1997 PARA
007100* ACOMPANHAR O LAYOUT DE 194 POSICOES DO MESTRE DE PRODUTOS -
007200* VIDE ALTERACAO RLC045 E NOTA NO SCTR0600.

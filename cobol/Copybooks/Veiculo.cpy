000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: TRANSPORTADORA SCTR - CPD
000400* Date-Written: 11/04/1987
000500* Security: CONFIDENCIAL - USO INTERNO DO CPD
000600* Purpose: LAYOUT DO CADASTRO MESTRE DE VEICULOS (REG-VEICULO)
000700* Alteracoes:
000800*   11/04/1987 - AR0006 - LAYOUT ORIGINAL, SOMENTE COD/NOME/PLACA
000900*   30/06/1990 - AR0021 - INCLUIDO FK-TIPO-VEICULO E MODELO
001000*   15/11/1993 - PMS079 - INCLUIDAS DIMENSOES E CAPACIDADE DE PESO
001100*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NO LAYOUT
001200*   14/08/2006 - MCS231 - PADRONIZACAO DE NOMES COM PRODUTO/EMBALAGEM
001300******************************************************************
001400 01  REG-VEICULO.
001500     05  COD-VEICULO                PIC 9(06).
001600     05  NOME-VEICULO               PIC X(30).
001700     05  PLACA-VEICULO              PIC X(10).
001800     05  MODELO-VEICULO             PIC X(20).
001900     05  FK-TIPO-VEICULO            PIC 9(04).
002000     05  ALTURA-CAP-VEICULO         PIC 9(05)V9(02).
002100     05  LARGURA-CAP-VEICULO        PIC 9(05)V9(02).
002200     05  COMPRIMENTO-CAP-VEICULO    PIC 9(05)V9(02).
002300     05  CAPACIDADE-PESO-VEICULO    PIC 9(07)V9(02).
002400     05  OBS-VEICULO                PIC X(40).
002500* REGISTRO DE 140 POSICOES - LAYOUT FECHADO, SEM FILLER DE FOLGA.

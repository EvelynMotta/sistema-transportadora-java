000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: TRANSPORTADORA SCTR - CPD
000400* Date-Written: 11/04/1987
000500* Security: CONFIDENCIAL - USO INTERNO DO CPD
000600* Purpose: LAYOUT DO CADASTRO MESTRE DE EMBALAGENS (REG-EMBALAGEM)
000700* Alteracoes:
000800*   11/04/1987 - AR0005 - LAYOUT ORIGINAL, SOMENTE COD/TIPO
000900*   30/06/1990 - AR0020 - INCLUIDO FK-PRODUTO-EMBALAGEM (VINCULO)
001000*   15/11/1993 - PMS078 - INCLUIDAS DIMENSOES E PESO DA EMBALAGEM
001100*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NO LAYOUT
001200*   14/08/2006 - MCS231 - INCLUIDO IND-EMPILHAVEL COM 88-LEVELS
001300******************************************************************
001400 01  REG-EMBALAGEM.
001500     05  COD-EMBALAGEM              PIC 9(06).
001600     05  FK-TIPO-EMBALAGEM          PIC 9(04).
001700     05  FK-PRODUTO-EMBALAGEM       PIC 9(06).
001800     05  ALTURA-EMBALAGEM           PIC 9(05)V9(02).
001900     05  LARGURA-EMBALAGEM          PIC 9(05)V9(02).
002000     05  COMPRIMENTO-EMBALAGEM      PIC 9(05)V9(02).
002100     05  PESO-EMBALAGEM             PIC 9(05)V9(02).
002200     05  IND-EMPILHAVEL             PIC X(01).
002300         88  EMBALAGEM-EMPILHAVEL       VALUE "Y".
002400         88  EMBALAGEM-NAO-EMPILHAVEL   VALUE "N".
002500     05  OBS-EMBALAGEM              PIC X(40).
002600* REGISTRO DE 85 POSICOES - LAYOUT FECHADO, SEM FILLER DE FOLGA.

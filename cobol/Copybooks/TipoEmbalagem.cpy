000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: TRANSPORTADORA SCTR - CPD
000400* Date-Written: 11/04/1987
000500* Security: CONFIDENCIAL - USO INTERNO DO CPD
000600* Purpose: LAYOUT DO CATALOGO DE TIPOS DE EMBALAGEM
000700* Alteracoes:
000800*   11/04/1987 - AR0002 - LAYOUT ORIGINAL DO CATALOGO DE TIPOS
000900*   22/09/1991 - AR0014 - IND-TIPO-PADRAO PASSA A TER 88-LEVELS
001000*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NO LAYOUT
001100*   14/08/2006 - MCS231 - PADRONIZACAO COM TIPO-PRODUTO/VEICULO
001200******************************************************************
001300 01  REG-TIPO-EMBALAGEM.
001400     05  COD-TIPO-EMBALAGEM         PIC 9(04).
001500     05  DESC-TIPO-EMBALAGEM        PIC X(30).
001600     05  IND-TIPO-PADRAO            PIC X(01).
001700         88  TIPO-EMBALAGEM-PADRAO      VALUE "Y".
001800         88  TIPO-EMBALAGEM-USUARIO     VALUE "N".
001900* REGISTRO DE 35 POSICOES - LAYOUT FECHADO, SEM FILLER DE FOLGA.

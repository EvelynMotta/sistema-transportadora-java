000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    SCTR0901.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TRANSPORTADORA SCTR - CPD.
000800 DATE-WRITTEN.  09/07/1986.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001100*-----------------------------------------------------------------
001200* VERIFICA A VALIDADE DE UM CONJUNTO DE DIMENSOES (ALTURA,
001300* LARGURA E COMPRIMENTO) INFORMADO EM UMA TRANSACAO DE CARGA DE
001400* PRODUTO, EMBALAGEM OU VEICULO. ROTINA COMUM, CHAMADA PELOS
001500* VALIDADORES SCTR0610 (PRODUTO), SCTR0620 (EMBALAGEM) E SCTR0630
001600* (VEICULO), PARA QUE A REGRA DE DIMENSAO NAO SEJA DUPLICADA EM
001700* CADA UM DELES.
001800*
001900* ALTERACOES:
002000*   09/07/1986 - AR0040 - ROTINA ORIGINAL, SO ALTURA E LARGURA
002100*   02/12/1988 - AR0058 - INCLUIDO O COMPRIMENTO NA VERIFICACAO
002200*   19/01/1995 - PMS101 - PASSA A RECEBER CAMPOS ASSINADOS, POIS
002300*                         A CARGA PODE TRAZER VALOR NEGATIVO
002400*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NA ROTINA
002500*   22/05/2003 - RLC061 - PADRONIZADO O CODIGO DE RETORNO PARA
002600*                         0 = VALIDO / 1 = DIMENSAO NEGATIVA
002700*   14/08/2006 - MCS231 - ADAPTADA PARA USO PELOS TRES VALIDADORES
002800*                         DE CADASTRO (PRODUTO/EMBALAGEM/VEICULO)
002900*   11/03/2014 - VHT077 - INCLUIDO TESTE DE LIXO NA AREA RECEBIDA
003000*                         (CAMPO NAO NUMERICO) COM DISPLAY DE
003100*                         DIAGNOSTICO ANTES DE VERIFICAR SINAL
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 DATA DIVISION.
003600*-----------------------------------------------------------------
003700 WORKING-STORAGE SECTION.
003800*-----------------------------------------------------------------
003900 01  WS-AUXILIARES.
004000     05  WS-QTD-NEGATIVOS           PIC 9(01) COMP.
004100     05  WS-IND-COMPONENTE          PIC 9(01) COMP.
004200     05  FILLER                     PIC X(02).
004300*-----------------------------------------------------------------
004400 LINKAGE SECTION.
004500*-----------------------------------------------------------------
004600 01  LKS-DIMENSOES.
004700     05  LKS-ALTURA                 PIC S9(05)V9(02) SIGN LEADING.
004800     05  LKS-LARGURA                PIC S9(05)V9(02) SIGN LEADING.
004900     05  LKS-COMPRIMENTO            PIC S9(05)V9(02) SIGN LEADING.
005000     05  LKS-RETORNO                PIC 9(01).
005100         88  LKS-DIMENSAO-VALIDA        VALUE 0.
005200         88  LKS-DIMENSAO-NEGATIVA      VALUE 1.
005300*-----------------------------------------------------------------
005400* LKS-DIMENSOES-TABELA - VISAO EM TABELA DOS TRES COMPONENTES,
005500* USADA PELA ROTINA PARA PERCORRER ALTURA/LARGURA/COMPRIMENTO
005600* EM UM SO PERFORM, EM VEZ DE TRES IFS REPETIDOS.
005700*-----------------------------------------------------------------
005800 01  LKS-DIMENSOES-TABELA REDEFINES LKS-DIMENSOES.
005900     05  LKS-TAB-DIM OCCURS 3 TIMES
006000                                 PIC S9(05)V9(02) SIGN LEADING.
006100     05  FILLER                     PIC X(01).
006200*-----------------------------------------------------------------
006300* LKS-DIMENSOES-V1 - LAYOUT SEM SINAL, MANTIDO SO COMO REGISTRO
006400* DA INTERFACE ANTERIOR A ALTERACAO PMS101 (19/01/1995); NENHUM
006500* CHAMADOR ATUAL DEVE USAR ESTA VISAO.
006600*-----------------------------------------------------------------
006700 01  LKS-DIMENSOES-V1 REDEFINES LKS-DIMENSOES.
006800     05  LKS-V1-ALTURA              PIC 9(05)V9(02).
006900     05  LKS-V1-LARGURA             PIC 9(05)V9(02).
007000     05  LKS-V1-COMPRIMENTO         PIC 9(05)V9(02).
007100     05  LKS-V1-RETORNO             PIC 9(01).
007200*-----------------------------------------------------------------
007300* LKS-DIMENSOES-DUMP - VISAO EM BYTES, USADA PELO PROPRIO
007400* P100-VERIFICA-DIMENSOES PARA O DISPLAY DE DIAGNOSTICO QUANDO A
007500* AREA CHEGA COM LIXO (CAMPO NAO NUMERICO) DO CHAMADOR.
007600*-----------------------------------------------------------------
007700 01  LKS-DIMENSOES-DUMP REDEFINES LKS-DIMENSOES.
007800     05  LKS-DUMP-BYTES             PIC X(22).
007900*-----------------------------------------------------------------
008000* LKS-RETORNO = 0 - ALTURA, LARGURA E COMPRIMENTO SAO TODOS >= 0
008100* LKS-RETORNO = 1 - PELO MENOS UM COMPONENTE E NEGATIVO
008200*-----------------------------------------------------------------
008300 PROCEDURE DIVISION USING LKS-DIMENSOES.
008400*-----------------------------------------------------------------
008500 P100-VERIFICA-DIMENSOES.
008600*
008700     IF LKS-ALTURA IS NOT NUMERIC
008800        OR LKS-LARGURA IS NOT NUMERIC
008900        OR LKS-COMPRIMENTO IS NOT NUMERIC
009000         DISPLAY "SCTR0901 - AREA DE DIMENSOES COM LIXO - "
009100                 LKS-DUMP-BYTES
009200         SET LKS-DIMENSAO-NEGATIVA  TO TRUE
009300         GO TO P100-FIM
009400     END-IF.
009500     MOVE ZERO                      TO WS-QTD-NEGATIVOS.
009600*
009700     PERFORM P110-TESTA-COMPONENTE THRU P110-FIM
009800         VARYING WS-IND-COMPONENTE FROM 1 BY 1
009900             UNTIL WS-IND-COMPONENTE IS GREATER THAN 3.
010000*
010100     IF WS-QTD-NEGATIVOS IS GREATER THAN ZERO
010200         SET LKS-DIMENSAO-NEGATIVA  TO TRUE
010300     ELSE
010400         SET LKS-DIMENSAO-VALIDA    TO TRUE
010500     END-IF.
010600*
010700 P100-FIM.
010800*
010900     GOBACK.
011000*-----------------------------------------------------------------
011100 P110-TESTA-COMPONENTE.
011200*
011300     IF LKS-TAB-DIM (WS-IND-COMPONENTE) IS LESS THAN ZERO
011400         ADD 1                       TO WS-QTD-NEGATIVOS
011500     END-IF.
011600*
011700 P110-FIM.

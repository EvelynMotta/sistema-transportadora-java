000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    SCTR0630.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TRANSPORTADORA SCTR - CPD.
000800 DATE-WRITTEN.  05/03/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001100*-----------------------------------------------------------------
001200* VALIDA E APLICA UMA TRANSACAO DE MANUTENCAO (INCLUSAO, ALTERACAO
001300* OU EXCLUSAO) DE UM REGISTRO DO CADASTRO MESTRE DE VEICULOS,
001400* SOBRE A TABELA DE VEICULOS EM MEMORIA RECEBIDA DO SCTR0600.
001500* CHAMADO PARA CADA TRANSACAO COM TRN-ENTIDADE = "V".
001600*
001700* ALTERACOES:
001800*   05/03/1988 - AR0070 - ROTINA ORIGINAL (SO INCLUSAO)
001900*   11/02/1990 - AR0079 - INCLUIDA A ALTERACAO E A EXCLUSAO
002000*   30/06/1990 - AR0080 - INCLUIDA A VALIDACAO DE FK-TIPO-VEICULO
002100*   15/11/1993 - PMS084 - INCLUIDA A VALIDACAO DE CAPACIDADE DE
002200*                         PESO DA CARROCERIA
002300*   08/05/1996 - RLC030 - INCLUIDA A CONFERENCIA DE PLACA DUPLICADA
002400*                         (SO NA INCLUSAO, CONFORME NORMA DA FROTA)
002500*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NA ROTINA
002600*   14/08/2006 - MCS231 - ROTINA DE EXCLUSAO PASSA A COMPACTAR A
002700*                         TABELA (ANTES SO MARCAVA O REGISTRO)
002800*   11/03/2014 - VHT077 - INCLUIDA VALIDACAO DE LKS-ACAO E DOS
002900*                         LIMITES DE LKS-QTD-TIPOS-VEICULO, COM
003000*                         DISPLAY DE DIAGNOSTICO QUANDO A AREA
003100*                         VEM FORA DO ESPERADO
003200*   19/03/2014 - VHT077 - LKS-MOTIVO-REJEICAO AMPLIADO DE X(20)
003300*                         PARA X(23) E OS TEXTOS DE REJEICAO
003400*                         PASSAM A SER OS MESMOS DA ESPECIFICACAO
003500*                         (EM INGLES), EVITANDO TRUNCAMENTO E
003600*                         DIVERGENCIA COM O RELATORIO ESPERADO
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-AUXILIARES.
004500     05  WS-IND-ENCONTRADO          PIC 9(04) COMP.
004600     05  WS-IND-TIPO-ENCONTRADO     PIC 9(04) COMP.
004700     05  WS-IND-PLACA-ENCONTRADA    PIC 9(04) COMP.
004800     05  WS-IND-TAB                 PIC 9(04) COMP.
004900     05  WS-QTD-ESPACOS             PIC 9(02) COMP.
005000     05  WS-TAM-NOME                PIC 9(02) COMP.
005100     05  WS-TAM-PLACA               PIC 9(02) COMP.
005200     05  FILLER                     PIC X(02).
005300*
005400 77  WS-FLAG-REGISTRO               PIC X(01).
005500     88  FLAG-REGISTRO-OK               VALUE "S".
005600     88  FLAG-REGISTRO-COM-ERRO         VALUE "N".
005700*-----------------------------------------------------------------
005800 LINKAGE SECTION.
005900*-----------------------------------------------------------------
006000 01  LKS-PARM-VEICULO.
006100     05  LKS-ACAO                   PIC X(01).
006200         88  LKS-ACAO-INCLUSAO          VALUE "A".
006300         88  LKS-ACAO-ALTERACAO         VALUE "U".
006400         88  LKS-ACAO-EXCLUSAO          VALUE "D".
006500     05  LKS-TRN-VEH-ID              PIC 9(06).
006600     05  LKS-TRN-VEH-NOME            PIC X(30).
006700     05  LKS-TRN-VEH-PLACA           PIC X(10).
006800     05  LKS-TRN-VEH-MODELO          PIC X(20).
006900     05  LKS-TRN-VEH-TIPO            PIC 9(04).
007000     05  LKS-TRN-VEH-ALTURA-CAP      PIC S9(05)V9(02) SIGN LEADING.
007100     05  LKS-TRN-VEH-LARGURA-CAP     PIC S9(05)V9(02) SIGN LEADING.
007200     05  LKS-TRN-VEH-COMPRIM-CAP     PIC S9(05)V9(02) SIGN LEADING.
007300     05  LKS-TRN-VEH-CAPAC-PESO      PIC S9(07)V9(02) SIGN LEADING.
007400     05  LKS-TRN-VEH-OBS             PIC X(40).
007500     05  LKS-REJEITADO               PIC X(01).
007600         88  LKS-TRANSACAO-OK            VALUE "N".
007700         88  LKS-TRANSACAO-REJEITADA     VALUE "S".
007800     05  LKS-MOTIVO-REJEICAO         PIC X(23).
007900*-----------------------------------------------------------------
008000* LKS-PARM-VEICULO-DUMP - VISAO EM BYTES DA AREA DE PARAMETROS,
008100* USADA POR P100-VALIDA-E-APLICA PARA O DISPLAY DE DIAGNOSTICO
008200* QUANDO A TRANSACAO CHEGA COM LKS-ACAO FORA DE A/U/D.
008300 01  LKS-PARM-VEICULO-DUMP REDEFINES LKS-PARM-VEICULO.
008400     05  LKS-PARM-DUMP-BYTES         PIC X(165).
008500*-----------------------------------------------------------------
008600 01  LKS-TIPOS-VEICULO.
008700     05  LKS-QTD-TIPOS-VEICULO       PIC 9(04) COMP.
008800     05  LKS-TAB-TIPO-VEICULO OCCURS 100 TIMES.
008900         10  LKS-TAB-TIPO-ID          PIC 9(04).
009000         10  LKS-TAB-TIPO-NOME        PIC X(30).
009100         10  LKS-TAB-TIPO-STD         PIC X(01).
009200*-----------------------------------------------------------------
009300* LKS-TIPOS-VEICULO-DUMP - VISAO EM BYTES DE UMA LINHA DA TABELA
009400* DE TIPOS, USADA POR P135-VALIDA-TIPO PARA O DISPLAY DE
009500* DIAGNOSTICO QUANDO LKS-QTD-TIPOS-VEICULO CHEGA FORA DOS LIMITES
009600* DA OCCURS (TABELA SOMENTE LEITURA NESTA ROTINA).
009700 01  LKS-TIPOS-VEICULO-DUMP REDEFINES LKS-TIPOS-VEICULO.
009800     05  FILLER                      PIC 9(04) COMP.
009900     05  LKS-TAB-TIPO-VEICULO-BYTES OCCURS 100 TIMES PIC X(35).
010000*-----------------------------------------------------------------
010100 01  LKS-VEICULOS.
010200     05  LKS-QTD-VEICULOS             PIC 9(04) COMP.
010300     05  LKS-TAB-VEICULO OCCURS 500 TIMES.
010400         10  LKS-TAB-VEH-ID           PIC 9(06).
010500         10  LKS-TAB-VEH-NOME         PIC X(30).
010600         10  LKS-TAB-VEH-PLACA        PIC X(10).
010700         10  LKS-TAB-VEH-MODELO       PIC X(20).
010800         10  LKS-TAB-VEH-TIPO         PIC 9(04).
010900         10  LKS-TAB-VEH-ALTURA-CAP   PIC 9(05)V9(02).
011000         10  LKS-TAB-VEH-LARGURA-CAP  PIC 9(05)V9(02).
011100         10  LKS-TAB-VEH-COMPRIM-CAP  PIC 9(05)V9(02).
011200         10  LKS-TAB-VEH-CAPAC-PESO   PIC 9(07)V9(02).
011300         10  LKS-TAB-VEH-OBS          PIC X(40).
011400*-----------------------------------------------------------------
011500* LKS-VEICULOS-LIMPA - VISAO EM BYTES DE UMA LINHA DA TABELA,
011600* USADA SO PARA ZERAR (MOVE SPACES) A LINHA QUE SOBRA NO FINAL
011700* DA TABELA DEPOIS DE UMA EXCLUSAO COM COMPACTACAO.
011800*-----------------------------------------------------------------
011900 01  LKS-VEICULOS-LIMPA REDEFINES LKS-VEICULOS.
012000     05  FILLER                      PIC 9(04) COMP.
012100     05  LKS-TAB-VEICULO-BYTES OCCURS 500 TIMES PIC X(140).
012200*-----------------------------------------------------------------
012300 PROCEDURE DIVISION USING LKS-PARM-VEICULO
012400                           LKS-TIPOS-VEICULO
012500                           LKS-VEICULOS.
012600*-----------------------------------------------------------------
012700 P100-VALIDA-E-APLICA.
012800*
012900     SET FLAG-REGISTRO-OK           TO TRUE.
013000     MOVE SPACES                    TO LKS-MOTIVO-REJEICAO.
013100     MOVE ZERO                      TO WS-IND-ENCONTRADO.
013200*
013300     IF NOT LKS-ACAO-INCLUSAO
013400        AND NOT LKS-ACAO-ALTERACAO
013500        AND NOT LKS-ACAO-EXCLUSAO
013600         DISPLAY "SCTR0630 - ACAO DE TRANSACAO INVALIDA - "
013700                 LKS-PARM-DUMP-BYTES
013800         MOVE "ACAO INVALIDA"       TO LKS-MOTIVO-REJEICAO
013900         SET FLAG-REGISTRO-COM-ERRO TO TRUE
014000         GO TO P100-REJEITA
014100     END-IF.
014200*
014300     PERFORM P110-LOCALIZA-VEICULO THRU P110-FIM.
014400*
014500     IF LKS-ACAO-EXCLUSAO
014600         PERFORM P150-VALIDA-EXCLUSAO THRU P150-FIM
014700     ELSE
014800         PERFORM P120-VALIDA-CHAVE THRU P120-FIM
014900*
015000         IF FLAG-REGISTRO-OK
015100             PERFORM P130-VALIDA-NOME THRU P130-FIM
015200         END-IF
015300*
015400         IF FLAG-REGISTRO-OK
015500             PERFORM P132-VALIDA-PLACA THRU P132-FIM
015600         END-IF
015700*
015800         IF FLAG-REGISTRO-OK
015900            AND LKS-ACAO-INCLUSAO
016000             PERFORM P134-VALIDA-PLACA-DUPLICADA THRU P134-FIM
016100         END-IF
016200*
016300         IF FLAG-REGISTRO-OK
016400             PERFORM P135-VALIDA-TIPO THRU P135-FIM
016500         END-IF
016600*
016700         IF FLAG-REGISTRO-OK
016800             PERFORM P145-VALIDA-CAPACIDADE THRU P145-FIM
016900         END-IF
017000*
017100         IF FLAG-REGISTRO-OK
017200             PERFORM P160-APLICA-VEICULO THRU P160-FIM
017300         END-IF
017400     END-IF.
017500*
017600 P100-REJEITA.
017700*
017800     IF FLAG-REGISTRO-OK
017900         SET LKS-TRANSACAO-OK        TO TRUE
018000     ELSE
018100         SET LKS-TRANSACAO-REJEITADA TO TRUE
018200     END-IF.
018300*
018400 P100-FIM.
018500*
018600     GOBACK.
018700*-----------------------------------------------------------------
018800 P110-LOCALIZA-VEICULO.
018900*
019000     PERFORM P115-TESTA-VEICULO THRU P115-FIM
019100         VARYING WS-IND-TAB FROM 1 BY 1
019200             UNTIL WS-IND-TAB > LKS-QTD-VEICULOS.
019300*
019400 P110-FIM.
019500*-----------------------------------------------------------------
019600 P115-TESTA-VEICULO.
019700*
019800     IF LKS-TAB-VEH-ID (WS-IND-TAB) = LKS-TRN-VEH-ID
019900         MOVE WS-IND-TAB              TO WS-IND-ENCONTRADO
020000         MOVE LKS-QTD-VEICULOS        TO WS-IND-TAB
020100     END-IF.
020200*
020300 P115-FIM.
020400*-----------------------------------------------------------------
020500 P120-VALIDA-CHAVE.
020600*
020700     IF LKS-ACAO-INCLUSAO
020800         IF WS-IND-ENCONTRADO > 0
020900             MOVE "ID already exists"       TO LKS-MOTIVO-REJEICAO
021000             SET FLAG-REGISTRO-COM-ERRO TO TRUE
021100         END-IF
021200     ELSE
021300         IF WS-IND-ENCONTRADO = 0
021400             MOVE "ID does not exist"      TO LKS-MOTIVO-REJEICAO
021500             SET FLAG-REGISTRO-COM-ERRO TO TRUE
021600         END-IF
021700     END-IF.
021800*
021900 P120-FIM.
022000*-----------------------------------------------------------------
022100 P130-VALIDA-NOME.
022200*
022300     MOVE ZERO                       TO WS-QTD-ESPACOS.
022400*
022500     IF LKS-TRN-VEH-NOME = SPACES
022600         MOVE "invalid name"         TO LKS-MOTIVO-REJEICAO
022700         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
022800     ELSE
022900         INSPECT LKS-TRN-VEH-NOME TALLYING WS-QTD-ESPACOS
023000             FOR TRAILING SPACES
023100         COMPUTE WS-TAM-NOME = 30 - WS-QTD-ESPACOS
023200         IF WS-TAM-NOME < 3
023300             MOVE "invalid name"     TO LKS-MOTIVO-REJEICAO
023400             SET FLAG-REGISTRO-COM-ERRO TO TRUE
023500         END-IF
023600     END-IF.
023700*
023800 P130-FIM.
023900*-----------------------------------------------------------------
024000 P132-VALIDA-PLACA.
024100*
024200     MOVE ZERO                       TO WS-QTD-ESPACOS.
024300*
024400     IF LKS-TRN-VEH-PLACA = SPACES
024500         MOVE "invalid plate"        TO LKS-MOTIVO-REJEICAO
024600         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
024700     ELSE
024800         INSPECT LKS-TRN-VEH-PLACA TALLYING WS-QTD-ESPACOS
024900             FOR TRAILING SPACES
025000         COMPUTE WS-TAM-PLACA = 10 - WS-QTD-ESPACOS
025100         IF WS-TAM-PLACA < 7
025200             MOVE "invalid plate"    TO LKS-MOTIVO-REJEICAO
025300             SET FLAG-REGISTRO-COM-ERRO TO TRUE
025400         END-IF
025500     END-IF.
025600*
025700 P132-FIM.
025800*-----------------------------------------------------------------
025900 P134-VALIDA-PLACA-DUPLICADA.
026000*
026100     MOVE ZERO                       TO WS-IND-PLACA-ENCONTRADA.
026200*
026300     PERFORM P137-TESTA-PLACA THRU P137-FIM
026400         VARYING WS-IND-TAB FROM 1 BY 1
026500             UNTIL WS-IND-TAB > LKS-QTD-VEICULOS.
026600*
026700     IF WS-IND-PLACA-ENCONTRADA > 0
026800         MOVE "duplicate plate"       TO LKS-MOTIVO-REJEICAO
026900         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
027000     END-IF.
027100*
027200 P134-FIM.
027300*-----------------------------------------------------------------
027400 P137-TESTA-PLACA.
027500*
027600     IF LKS-TAB-VEH-PLACA (WS-IND-TAB) = LKS-TRN-VEH-PLACA
027700         MOVE WS-IND-TAB              TO WS-IND-PLACA-ENCONTRADA
027800         MOVE LKS-QTD-VEICULOS        TO WS-IND-TAB
027900     END-IF.
028000*
028100 P137-FIM.
028200*-----------------------------------------------------------------
028300 P135-VALIDA-TIPO.
028400*
028500     IF LKS-QTD-TIPOS-VEICULO > 100
028600         DISPLAY "SCTR0630 - TABELA DE TIPOS COM LIXO - "
028700                 LKS-TAB-TIPO-VEICULO-BYTES (1)
028800         MOVE "invalid type"         TO LKS-MOTIVO-REJEICAO
028900         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
029000         GO TO P135-FIM
029100     END-IF.
029200     MOVE ZERO                       TO WS-IND-TIPO-ENCONTRADO.
029300*
029400     PERFORM P136-TESTA-TIPO-VEICULO THRU P136-FIM
029500         VARYING WS-IND-TAB FROM 1 BY 1
029600             UNTIL WS-IND-TAB > LKS-QTD-TIPOS-VEICULO.
029700*
029800     IF WS-IND-TIPO-ENCONTRADO = 0
029900         MOVE "invalid type"         TO LKS-MOTIVO-REJEICAO
030000         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
030100     END-IF.
030200*
030300 P135-FIM.
030400*-----------------------------------------------------------------
030500 P136-TESTA-TIPO-VEICULO.
030600*
030700     IF LKS-TAB-TIPO-ID (WS-IND-TAB) = LKS-TRN-VEH-TIPO
030800         MOVE WS-IND-TAB              TO WS-IND-TIPO-ENCONTRADO
030900         MOVE LKS-QTD-TIPOS-VEICULO   TO WS-IND-TAB
031000     END-IF.
031100*
031200 P136-FIM.
031300*-----------------------------------------------------------------
031400 P145-VALIDA-CAPACIDADE.
031500*
031600     IF LKS-TRN-VEH-CAPAC-PESO IS LESS THAN ZERO
031700         MOVE "negative capacity"   TO LKS-MOTIVO-REJEICAO
031800         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
031900     END-IF.
032000*
032100 P145-FIM.
032200*-----------------------------------------------------------------
032300 P150-VALIDA-EXCLUSAO.
032400*
032500     IF WS-IND-ENCONTRADO = 0
032600         MOVE "ID does not exist"         TO LKS-MOTIVO-REJEICAO
032700         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
032800     ELSE
032900         PERFORM P165-REMOVE-VEICULO THRU P165-FIM
033000     END-IF.
033100*
033200 P150-FIM.
033300*-----------------------------------------------------------------
033400 P160-APLICA-VEICULO.
033500*
033600     IF LKS-ACAO-INCLUSAO
033700         ADD 1                        TO LKS-QTD-VEICULOS
033800         MOVE LKS-QTD-VEICULOS        TO WS-IND-ENCONTRADO
033900     END-IF.
034000*
034100     MOVE LKS-TRN-VEH-ID              TO
034200                               LKS-TAB-VEH-ID (WS-IND-ENCONTRADO).
034300     MOVE LKS-TRN-VEH-NOME            TO
034400                             LKS-TAB-VEH-NOME (WS-IND-ENCONTRADO).
034500     MOVE LKS-TRN-VEH-PLACA           TO
034600                            LKS-TAB-VEH-PLACA (WS-IND-ENCONTRADO).
034700     MOVE LKS-TRN-VEH-MODELO          TO
034800                           LKS-TAB-VEH-MODELO (WS-IND-ENCONTRADO).
034900     MOVE LKS-TRN-VEH-TIPO            TO
035000                             LKS-TAB-VEH-TIPO (WS-IND-ENCONTRADO).
035100     MOVE LKS-TRN-VEH-ALTURA-CAP      TO
035200                       LKS-TAB-VEH-ALTURA-CAP (WS-IND-ENCONTRADO).
035300     MOVE LKS-TRN-VEH-LARGURA-CAP     TO
035400                      LKS-TAB-VEH-LARGURA-CAP (WS-IND-ENCONTRADO).
035500     MOVE LKS-TRN-VEH-COMPRIM-CAP     TO
035600                      LKS-TAB-VEH-COMPRIM-CAP (WS-IND-ENCONTRADO).
035700     MOVE LKS-TRN-VEH-CAPAC-PESO      TO
035800                       LKS-TAB-VEH-CAPAC-PESO (WS-IND-ENCONTRADO).
035900     MOVE LKS-TRN-VEH-OBS             TO
036000                              LKS-TAB-VEH-OBS (WS-IND-ENCONTRADO).
036100*
036200 P160-FIM.
036300*-----------------------------------------------------------------
036400 P165-REMOVE-VEICULO.
036500*
036600     PERFORM P167-DESLOCA-VEICULO THRU P167-FIM
036700         VARYING WS-IND-TAB FROM WS-IND-ENCONTRADO BY 1
036800             UNTIL WS-IND-TAB >= LKS-QTD-VEICULOS.
036900*
037000     MOVE SPACES TO LKS-TAB-VEICULO-BYTES (LKS-QTD-VEICULOS).
037100     SUBTRACT 1                       FROM LKS-QTD-VEICULOS.
037200*
037300 P165-FIM.
037400*-----------------------------------------------------------------
037500 P167-DESLOCA-VEICULO.
037600*
037700     MOVE LKS-TAB-VEICULO (WS-IND-TAB + 1)
037800                         TO LKS-TAB-VEICULO (WS-IND-TAB).
037900*
038000 P167-FIM.

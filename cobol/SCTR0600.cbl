000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    SCTR0600.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TRANSPORTADORA SCTR - CPD.
000800 DATE-WRITTEN.  01/07/1986.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001100*-----------------------------------------------------------------
001200* ROTINA PRINCIPAL DA CARGA/MANUTENCAO DO CADASTRO DE PRODUTOS,
001300* EMBALAGENS E VEICULOS. LE O ARQUIVO DE TRANSACOES (INCLUSAO,
001400* ALTERACAO E EXCLUSAO), DESPACHA CADA TRANSACAO PARA A ROTINA
001500* VALIDADORA DA ENTIDADE CORRESPONDENTE (SCTR0610/0620/0630),
001600* GRAVA OS MESTRES ATUALIZADOS E EMITE O RELATORIO DE REJEICOES,
001700* CONTAGEM POR TIPO E TOTAIS DE CONTROLE. ESTA E A UNICA ROTINA
001800* DO SISTEMA QUE ABRE ARQUIVO - AS DEMAIS SAO SUB-ROTINAS
001900* CHAMADAS, SEM SECAO DE ARQUIVOS PROPRIA.
002000*
002100* ALTERACOES:
002200*   01/07/1986 - AR0002 - ROTINA ORIGINAL, SO PRODUTO (CHAMA
002300*                         SCTR0610)
002400*   10/11/1987 - AR0059 - INCLUIDA A CARGA DE TRANSACOES DE
002500*                         EMBALAGEM (CHAMA SCTR0620)
002600*   22/03/1988 - AR0069 - INCLUIDA A CARGA DE TRANSACOES DE
002700*                         VEICULO (CHAMA SCTR0630)
002800*   30/06/1990 - AR0076 - A CARGA DOS TRES CATALOGOS DE TIPO
002900*                         PASSA A SER FEITA AQUI (ANTES CADA
003000*                         SUB-ROTINA LIA O SEU PROPRIO CATALOGO)
003100*   15/11/1993 - PMS085 - INCLUIDO O RELATORIO DE CONTAGEM POR
003200*                         TIPO (PARAGRAFOS P700)
003300*   20/02/1994 - PMS090 - INCLUIDOS OS TOTAIS DE CONTROLE DE
003400*                         TRANSACOES (PARAGRAFOS P800)
003500*   14/05/1996 - RLC031 - A GRAVACAO DO MESTRE NOVO PASSA A
003600*                         REORDENAR A TABELA (SORT) ANTES DE
003700*                         GRAVAR, POIS AS INCLUSOES SAO
003800*                         EMPILHADAS NO FIM DA TABELA EM MEMORIA
003900*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NA
004000*                         ROTINA
004100*   14/08/2006 - MCS231 - PADRONIZACAO GERAL COM OS VALIDADORES
004200*                         SCTR0610/SCTR0620/SCTR0630
004300*   19/03/2014 - VHT077 - RESTAURADO O SPECIAL-NAMES (CONTINHA SO
004400*                         UM CLASS-CONDITION MORTO), AGORA COM
004500*                         MNEMONICO C01 USADO PARA SALTAR DE PAGINA
004600*                         ENTRE AS SECOES DO RELATORIO DE CONTAGEM;
004700*                         PARM-PRD/PKG/VEH-MOTIVO AMPLIADOS DE
004800*                         X(20) PARA X(23) PARA NAO TRUNCAR O
004900*                         MOTIVO DE REJEICAO NO RELATORIO
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000     SELECT TIPPRD        ASSIGN TO "TIPPRD"
006100          ORGANIZATION   IS LINE SEQUENTIAL
006200          ACCESS         IS SEQUENTIAL
006300          FILE STATUS    IS WS-FS-TIPPRD.
006400*
006500     SELECT TIPEMB        ASSIGN TO "TIPEMB"
006600          ORGANIZATION   IS LINE SEQUENTIAL
006700          ACCESS         IS SEQUENTIAL
006800          FILE STATUS    IS WS-FS-TIPEMB.
006900*
007000     SELECT TIPVEI        ASSIGN TO "TIPVEI"
007100          ORGANIZATION   IS LINE SEQUENTIAL
007200          ACCESS         IS SEQUENTIAL
007300          FILE STATUS    IS WS-FS-TIPVEI.
007400*
007500     SELECT MPRDANT       ASSIGN TO "MPRDANT"
007600          ORGANIZATION   IS LINE SEQUENTIAL
007700          ACCESS         IS SEQUENTIAL
007800          FILE STATUS    IS WS-FS-MPRDANT.
007900*
008000     SELECT MEMBANT       ASSIGN TO "MEMBANT"
008100          ORGANIZATION   IS LINE SEQUENTIAL
008200          ACCESS         IS SEQUENTIAL
008300          FILE STATUS    IS WS-FS-MEMBANT.
008400*
008500     SELECT MVEIANT       ASSIGN TO "MVEIANT"
008600          ORGANIZATION   IS LINE SEQUENTIAL
008700          ACCESS         IS SEQUENTIAL
008800          FILE STATUS    IS WS-FS-MVEIANT.
008900*
009000     SELECT ARQTRANS      ASSIGN TO "ARQTRANS"
009100          ORGANIZATION   IS LINE SEQUENTIAL
009200          ACCESS         IS SEQUENTIAL
009300          FILE STATUS    IS WS-FS-TRANS.
009400*
009500     SELECT MPRDNOV       ASSIGN TO "MPRDNOV"
009600          ORGANIZATION   IS LINE SEQUENTIAL
009700          ACCESS         IS SEQUENTIAL
009800          FILE STATUS    IS WS-FS-MPRDNOV.
009900*
010000     SELECT MEMBNOV       ASSIGN TO "MEMBNOV"
010100          ORGANIZATION   IS LINE SEQUENTIAL
010200          ACCESS         IS SEQUENTIAL
010300          FILE STATUS    IS WS-FS-MEMBNOV.
010400*
010500     SELECT MVEINOV       ASSIGN TO "MVEINOV"
010600          ORGANIZATION   IS LINE SEQUENTIAL
010700          ACCESS         IS SEQUENTIAL
010800          FILE STATUS    IS WS-FS-MVEINOV.
010900*
011000     SELECT RELATORIO     ASSIGN TO "RELATORIO"
011100          ORGANIZATION   IS LINE SEQUENTIAL
011200          ACCESS         IS SEQUENTIAL
011300          FILE STATUS    IS WS-FS-RELAT.
011400*-----------------------------------------------------------------
011500 DATA DIVISION.
011600*-----------------------------------------------------------------
011700 FILE SECTION.
011800*
011900 FD  TIPPRD.
012000     COPY TIPOPRODUTO.
012100*
012200 FD  TIPEMB.
012300     COPY TIPOEMBALAGEM.
012400*
012500 FD  TIPVEI.
012600     COPY TIPOVEICULO.
012700*
012800 FD  MPRDANT.
012900     COPY PRODUTO.
013000*
013100 FD  MEMBANT.
013200     COPY EMBALAGEM.
013300*
013400 FD  MVEIANT.
013500     COPY VEICULO.
013600*
013700 FD  ARQTRANS.
013800     COPY TRANSACAO.
013900*
014000* MPRDNOV/MEMBNOV/MVEINOV SO RECEBEM GRAVACAO POR "WRITE ... FROM
014100* PRODUTO-LINHA/EMBALAGEM-LINHA/VEICULO-LINHA" (VER P740/P750/
014200* P760) - NENHUM CAMPO DESTES REGISTROS E TOCADO INDIVIDUALMENTE
014300* AQUI, SO A AREA TODA EM BYTES, POR ISSO FICAM COMO IMAGEM DE
014400* BYTES EM VEZ DE REPETIR O COPY PRODUTO/EMBALAGEM/VEICULO JA
014500* FEITO NOS FDS MPRDANT/MEMBANT/MVEIANT ACIMA (O COMPILADOR NAO
014600* ACEITA O MESMO COPY DUAS VEZES NO MESMO FONTE SEM REPLACING, E
014700* A CASA NUNCA USOU REPLACING).
014800 FD  MPRDNOV.
014900 01  REG-PRODUTO-NOVO                    PIC X(194).
015000*
015100 FD  MEMBNOV.
015200 01  REG-EMBALAGEM-NOVO                  PIC X(085).
015300*
015400 FD  MVEINOV.
015500 01  REG-VEICULO-NOVO                    PIC X(140).
015600*
015700 FD  RELATORIO.
015800 01  REG-RELATORIO                       PIC X(132).
015900*-----------------------------------------------------------------
016000 WORKING-STORAGE SECTION.
016100*-----------------------------------------------------------------
016200 01  WS-STATUS-ARQUIVOS.
016300     05  WS-FS-TIPPRD               PIC X(02).
016400         88  WS-FS-TIPPRD-OK            VALUE "00".
016500     05  WS-FS-TIPEMB               PIC X(02).
016600         88  WS-FS-TIPEMB-OK            VALUE "00".
016700     05  WS-FS-TIPVEI               PIC X(02).
016800         88  WS-FS-TIPVEI-OK            VALUE "00".
016900     05  WS-FS-MPRDANT              PIC X(02).
017000         88  WS-FS-MPRDANT-OK           VALUE "00".
017100     05  WS-FS-MEMBANT              PIC X(02).
017200         88  WS-FS-MEMBANT-OK           VALUE "00".
017300     05  WS-FS-MVEIANT              PIC X(02).
017400         88  WS-FS-MVEIANT-OK           VALUE "00".
017500     05  WS-FS-TRANS                PIC X(02).
017600         88  WS-FS-TRANS-OK             VALUE "00".
017700     05  WS-FS-MPRDNOV              PIC X(02).
017800         88  WS-FS-MPRDNOV-OK           VALUE "00".
017900     05  WS-FS-MEMBNOV              PIC X(02).
018000         88  WS-FS-MEMBNOV-OK           VALUE "00".
018100     05  WS-FS-MVEINOV              PIC X(02).
018200         88  WS-FS-MVEINOV-OK           VALUE "00".
018300     05  WS-FS-RELAT                PIC X(02).
018400         88  WS-FS-RELAT-OK             VALUE "00".
018500     05  FILLER                     PIC X(02).
018600*-----------------------------------------------------------------
018700 01  WS-FLAGS-FIM-DE-ARQUIVO.
018800     05  WS-FIM-TIPPRD              PIC X(01) VALUE "N".
018900         88  FLAG-EOF-TIPPRD            VALUE "S".
019000     05  WS-FIM-TIPEMB              PIC X(01) VALUE "N".
019100         88  FLAG-EOF-TIPEMB            VALUE "S".
019200     05  WS-FIM-TIPVEI              PIC X(01) VALUE "N".
019300         88  FLAG-EOF-TIPVEI            VALUE "S".
019400     05  WS-FIM-MPRDANT             PIC X(01) VALUE "N".
019500         88  FLAG-EOF-MPRDANT           VALUE "S".
019600     05  WS-FIM-MEMBANT             PIC X(01) VALUE "N".
019700         88  FLAG-EOF-MEMBANT           VALUE "S".
019800     05  WS-FIM-MVEIANT             PIC X(01) VALUE "N".
019900         88  FLAG-EOF-MVEIANT           VALUE "S".
020000     05  WS-FIM-TRANS               PIC X(01) VALUE "N".
020100         88  FLAG-EOF-TRANS             VALUE "S".
020200     05  FILLER                     PIC X(01).
020300*-----------------------------------------------------------------
020400 01  WS-CONTADORES.
020500     05  WS-QTD-LIDAS               PIC 9(06) COMP.
020600     05  WS-QTD-ACEITAS             PIC 9(06) COMP.
020700     05  WS-QTD-REJEITADAS          PIC 9(06) COMP.
020800     05  WS-IND-TAB                 PIC 9(04) COMP.
020900     05  WS-IND-TIPO                PIC 9(04) COMP.
021000     05  WS-IND-REG                 PIC 9(04) COMP.
021100     05  WS-CONT-TIPO               PIC 9(06) COMP.
021200     05  WS-TOTAL-TIPO              PIC 9(06) COMP.
021300     05  FILLER                     PIC X(02).
021400*-----------------------------------------------------------------
021500* TABELA DE TIPOS DE PRODUTO. A LINHA DA TABELA E MANTIDA EM
021600* DUAS VISOES: A PRIMEIRA, EM BYTES, E A QUE E PASSADA PARA OS
021700* VALIDADORES VIA CALL; A SEGUNDA, COM OS CAMPOS QUEBRADOS, E A
021800* USADA AQUI PARA MONTAR O RELATORIO DE CONTAGEM POR TIPO.
021900*-----------------------------------------------------------------
022000 01  TAB-TIPOS-PRODUTO.
022100     05  QTD-TIPO-PRODUTO           PIC 9(04) COMP.
022200     05  TIPO-PRODUTO-LINHA OCCURS 100 TIMES   PIC X(35).
022300*
022400 01  TAB-TIPOS-PRODUTO-CAMPOS REDEFINES TAB-TIPOS-PRODUTO.
022500     05  FILLER                     PIC 9(04) COMP.
022600     05  TP-DADOS OCCURS 100 TIMES.
022700         10  TP-PRD-ID               PIC 9(04).
022800         10  TP-PRD-NOME             PIC X(30).
022900         10  TP-PRD-STD              PIC X(01).
023000*-----------------------------------------------------------------
023100 01  TAB-TIPOS-EMBALAGEM.
023200     05  QTD-TIPO-EMBALAGEM         PIC 9(04) COMP.
023300     05  TIPO-EMBALAGEM-LINHA OCCURS 100 TIMES PIC X(35).
023400*
023500 01  TAB-TIPOS-EMBALAGEM-CAMPOS REDEFINES TAB-TIPOS-EMBALAGEM.
023600     05  FILLER                     PIC 9(04) COMP.
023700     05  TE-DADOS OCCURS 100 TIMES.
023800         10  TE-PKG-ID               PIC 9(04).
023900         10  TE-PKG-NOME             PIC X(30).
024000         10  TE-PKG-STD              PIC X(01).
024100*-----------------------------------------------------------------
024200 01  TAB-TIPOS-VEICULO.
024300     05  QTD-TIPO-VEICULO           PIC 9(04) COMP.
024400     05  TIPO-VEICULO-LINHA OCCURS 100 TIMES   PIC X(35).
024500*
024600 01  TAB-TIPOS-VEICULO-CAMPOS REDEFINES TAB-TIPOS-VEICULO.
024700     05  FILLER                     PIC 9(04) COMP.
024800     05  TV-DADOS OCCURS 100 TIMES.
024900         10  TV-VEH-ID               PIC 9(04).
025000         10  TV-VEH-NOME             PIC X(30).
025100         10  TV-VEH-STD              PIC X(01).
025200*-----------------------------------------------------------------
025300* TABELA DE PRODUTOS EM MEMORIA. A VISAO EM BYTES (PRODUTO-LINHA)
025400* E A USADA NA LEITURA/GRAVACAO DO MESTRE E NA CHAMADA A SCTR0610
025500* E SCTR0620; A VISAO COM OS CAMPOS (PL-DADOS) E A USADA NO SORT
025600* ANTES DA GRAVACAO E NA CONTAGEM POR TIPO.
025700*-----------------------------------------------------------------
025800 01  TAB-PRODUTOS.
025900     05  QTD-PRODUTOS               PIC 9(04) COMP.
026000     05  PRODUTO-LINHA OCCURS 500 TIMES        PIC X(194).
026100*
026200 01  TAB-PRODUTOS-CAMPOS REDEFINES TAB-PRODUTOS.
026300     05  FILLER                     PIC 9(04) COMP.
026400     05  PL-DADOS OCCURS 500 TIMES.
026500         10  PL-PRD-ID               PIC 9(06).
026600         10  PL-PRD-NOME             PIC X(30).
026700         10  PL-PRD-DESC             PIC X(50).
026800         10  PL-PRD-FAMILIA          PIC X(20).
026900         10  PL-PRD-TIPO             PIC 9(04).
027000         10  PL-PRD-LOTE             PIC X(15).
027100         10  PL-PRD-ALTURA           PIC 9(05)V9(02).
027200         10  PL-PRD-LARGURA          PIC 9(05)V9(02).
027300         10  PL-PRD-COMPRIMENTO      PIC 9(05)V9(02).
027400         10  PL-PRD-PESO             PIC 9(05)V9(02).
027500         10  PL-PRD-FRAGILIDADE      PIC X(01).
027600         10  PL-PRD-OBS              PIC X(40).
027700*-----------------------------------------------------------------
027800 01  TAB-EMBALAGENS.
027900     05  QTD-EMBALAGENS             PIC 9(04) COMP.
028000     05  EMBALAGEM-LINHA OCCURS 500 TIMES      PIC X(085).
028100*
028200 01  TAB-EMBALAGENS-CAMPOS REDEFINES TAB-EMBALAGENS.
028300     05  FILLER                     PIC 9(04) COMP.
028400     05  PL-PKG-DADOS OCCURS 500 TIMES.
028500         10  PL-PKG-ID               PIC 9(06).
028600         10  PL-PKG-TIPO             PIC 9(04).
028700         10  PL-PKG-PRODUTO          PIC 9(06).
028800         10  PL-PKG-ALTURA           PIC 9(05)V9(02).
028900         10  PL-PKG-LARGURA          PIC 9(05)V9(02).
029000         10  PL-PKG-COMPRIMENTO      PIC 9(05)V9(02).
029100         10  PL-PKG-PESO             PIC 9(05)V9(02).
029200         10  PL-PKG-EMPILHAVEL       PIC X(01).
029300         10  PL-PKG-OBS              PIC X(40).
029400*-----------------------------------------------------------------
029500 01  TAB-VEICULOS.
029600     05  QTD-VEICULOS               PIC 9(04) COMP.
029700     05  VEICULO-LINHA OCCURS 500 TIMES        PIC X(140).
029800*
029900 01  TAB-VEICULOS-CAMPOS REDEFINES TAB-VEICULOS.
030000     05  FILLER                     PIC 9(04) COMP.
030100     05  PL-VEH-DADOS OCCURS 500 TIMES.
030200         10  PL-VEH-ID               PIC 9(06).
030300         10  PL-VEH-NOME             PIC X(30).
030400         10  PL-VEH-PLACA            PIC X(10).
030500         10  PL-VEH-MODELO           PIC X(20).
030600         10  PL-VEH-TIPO             PIC 9(04).
030700         10  PL-VEH-ALTURA-CAP       PIC 9(05)V9(02).
030800         10  PL-VEH-LARGURA-CAP      PIC 9(05)V9(02).
030900         10  PL-VEH-COMPRIM-CAP      PIC 9(05)V9(02).
031000         10  PL-VEH-CAPAC-PESO       PIC 9(07)V9(02).
031100         10  PL-VEH-OBS              PIC X(40).
031200*-----------------------------------------------------------------
031300* AREAS DE COMUNICACAO (CALL ... USING) COM OS VALIDADORES. O
031400* LAYOUT DE CADA UMA TEM QUE CASAR, CAMPO A CAMPO, COM O LAYOUT
031500* DA LINKAGE SECTION DA SUB-ROTINA CORRESPONDENTE.
031600*-----------------------------------------------------------------
031700 01  PARM-PRODUTO.
031800     05  PARM-PRD-ACAO              PIC X(01).
031900         88  PARM-PRD-INCLUSAO          VALUE "A".
032000         88  PARM-PRD-ALTERACAO         VALUE "U".
032100         88  PARM-PRD-EXCLUSAO          VALUE "D".
032200     05  PARM-PRD-ID                PIC 9(06).
032300     05  PARM-PRD-NOME              PIC X(30).
032400     05  PARM-PRD-DESC              PIC X(50).
032500     05  PARM-PRD-FAMILIA           PIC X(20).
032600     05  PARM-PRD-TIPO              PIC 9(04).
032700     05  PARM-PRD-LOTE              PIC X(15).
032800     05  PARM-PRD-ALTURA            PIC S9(05)V9(02) SIGN LEADING.
032900     05  PARM-PRD-LARGURA           PIC S9(05)V9(02) SIGN LEADING.
033000     05  PARM-PRD-COMPRIMENTO       PIC S9(05)V9(02) SIGN LEADING.
033100     05  PARM-PRD-PESO              PIC S9(05)V9(02) SIGN LEADING.
033200     05  PARM-PRD-FRAGILIDADE       PIC X(01).
033300     05  PARM-PRD-OBS               PIC X(40).
033400     05  PARM-PRD-REJEITADO         PIC X(01).
033500         88  PARM-PRD-OK                VALUE "N".
033600         88  PARM-PRD-REJEITADA         VALUE "S".
033700     05  PARM-PRD-MOTIVO            PIC X(23).
033800*-----------------------------------------------------------------
033900 01  PARM-EMBALAGEM.
034000     05  PARM-PKG-ACAO              PIC X(01).
034100         88  PARM-PKG-INCLUSAO          VALUE "A".
034200         88  PARM-PKG-ALTERACAO         VALUE "U".
034300         88  PARM-PKG-EXCLUSAO          VALUE "D".
034400     05  PARM-PKG-ID                PIC 9(06).
034500     05  PARM-PKG-TIPO              PIC 9(04).
034600     05  PARM-PKG-PRODUTO           PIC 9(06).
034700     05  PARM-PKG-ALTURA            PIC S9(05)V9(02) SIGN LEADING.
034800     05  PARM-PKG-LARGURA           PIC S9(05)V9(02) SIGN LEADING.
034900     05  PARM-PKG-COMPRIMENTO       PIC S9(05)V9(02) SIGN LEADING.
035000     05  PARM-PKG-PESO              PIC S9(05)V9(02) SIGN LEADING.
035100     05  PARM-PKG-EMPILHAVEL        PIC X(01).
035200     05  PARM-PKG-OBS               PIC X(40).
035300     05  PARM-PKG-REJEITADO         PIC X(01).
035400         88  PARM-PKG-OK                VALUE "N".
035500         88  PARM-PKG-REJEITADA         VALUE "S".
035600     05  PARM-PKG-MOTIVO            PIC X(23).
035700*-----------------------------------------------------------------
035800 01  PARM-VEICULO.
035900     05  PARM-VEH-ACAO              PIC X(01).
036000         88  PARM-VEH-INCLUSAO          VALUE "A".
036100         88  PARM-VEH-ALTERACAO         VALUE "U".
036200         88  PARM-VEH-EXCLUSAO          VALUE "D".
036300     05  PARM-VEH-ID                PIC 9(06).
036400     05  PARM-VEH-NOME              PIC X(30).
036500     05  PARM-VEH-PLACA             PIC X(10).
036600     05  PARM-VEH-MODELO            PIC X(20).
036700     05  PARM-VEH-TIPO              PIC 9(04).
036800     05  PARM-VEH-ALTURA-CAP        PIC S9(05)V9(02) SIGN LEADING.
036900     05  PARM-VEH-LARGURA-CAP       PIC S9(05)V9(02) SIGN LEADING.
037000     05  PARM-VEH-COMPRIM-CAP       PIC S9(05)V9(02) SIGN LEADING.
037100     05  PARM-VEH-CAPAC-PESO        PIC S9(07)V9(02) SIGN LEADING.
037200     05  PARM-VEH-OBS               PIC X(40).
037300     05  PARM-VEH-REJEITADO         PIC X(01).
037400         88  PARM-VEH-OK                VALUE "N".
037500         88  PARM-VEH-REJEITADA         VALUE "S".
037600     05  PARM-VEH-MOTIVO            PIC X(23).
037700*-----------------------------------------------------------------
037800* LINHA DE RELATORIO (132 COLUNAS). AS TRES VISOES REDEFINEM A
037900* MESMA AREA - UMA PARA A REJEICAO, UMA PARA A CONTAGEM POR TIPO
038000* E UMA PARA OS TOTAIS DE CONTROLE. SO UMA VISAO E PREENCHIDA POR
038100* VEZ; A GRAVACAO E SEMPRE FEITA A PARTIR DE WS-LINHA-RELATORIO.
038200*-----------------------------------------------------------------
038300 01  WS-LINHA-RELATORIO             PIC X(132).
038400*
038500 01  WS-LINHA-REJEICAO REDEFINES WS-LINHA-RELATORIO.
038600     05  LINREJ-ENTIDADE            PIC X(08).
038700     05  FILLER                     PIC X(01).
038800     05  LINREJ-ACAO                PIC X(01).
038900     05  FILLER                     PIC X(01).
039000     05  LINREJ-ID                  PIC 9(06).
039100     05  FILLER                     PIC X(02).
039200     05  LINREJ-MOTIVO              PIC X(41).
039300     05  FILLER                     PIC X(72).
039400*
039500 01  WS-LINHA-CONTAGEM REDEFINES WS-LINHA-RELATORIO.
039600     05  FILLER                     PIC X(02).
039700     05  LINCNT-NOME                PIC X(30).
039800     05  FILLER                     PIC X(03).
039900     05  LINCNT-QTD                 PIC ZZZ,ZZ9.
040000     05  FILLER                     PIC X(90).
040100*
040200 01  WS-LINHA-TOTAIS REDEFINES WS-LINHA-RELATORIO.
040300     05  FILLER                     PIC X(02).
040400     05  LINTOT-ROTULO              PIC X(30).
040500     05  FILLER                     PIC X(03).
040600     05  LINTOT-QTD                 PIC ZZZ,ZZ9.
040700     05  FILLER                     PIC X(90).
040800*-----------------------------------------------------------------
040900 77  WS-MENSAGEM                    PIC X(60) VALUE SPACES.
041000*-----------------------------------------------------------------
041100 PROCEDURE DIVISION.
041200*-----------------------------------------------------------------
041300 MAIN-PROCEDURE.
041400*
041500     PERFORM P100-INICIALIZA         THRU P100-FIM.
041600*
041700     PERFORM P200-CARREGA-TABELAS    THRU P200-FIM.
041800*
041900     PERFORM P400-PROCESSA-TRANSACOES THRU P400-FIM.
042000*
042100     PERFORM P600-GRAVA-MESTRES      THRU P600-FIM.
042200*
042300     PERFORM P700-RELATORIO-CONTAGEM THRU P700-FIM.
042400*
042500     PERFORM P800-RELATORIO-TOTAIS   THRU P800-FIM.
042600*
042700     PERFORM P900-FIM.
042800*-----------------------------------------------------------------
042900 P100-INICIALIZA.
043000*
043100     MOVE ZERO                      TO WS-QTD-LIDAS
043200                                        WS-QTD-ACEITAS
043300                                        WS-QTD-REJEITADAS.
043400*
043500     PERFORM P110-ABRE-ENTRADA       THRU P110-FIM.
043600*
043700     PERFORM P120-ABRE-SAIDA         THRU P120-FIM.
043800*
043900 P100-FIM.
044000*-----------------------------------------------------------------
044100 P110-ABRE-ENTRADA.
044200*
044300     OPEN INPUT TIPPRD TIPEMB TIPVEI
044400                MPRDANT MEMBANT MVEIANT
044500                ARQTRANS.
044600*
044700     IF NOT WS-FS-TIPPRD-OK  OR NOT WS-FS-TIPEMB-OK
044800        OR NOT WS-FS-TIPVEI-OK  OR NOT WS-FS-MPRDANT-OK
044900        OR NOT WS-FS-MEMBANT-OK OR NOT WS-FS-MVEIANT-OK
045000        OR NOT WS-FS-TRANS-OK
045100         MOVE "SCTR0600 - ERRO NA ABERTURA DE ARQUIVO DE ENTRADA"
045200                                     TO WS-MENSAGEM
045300         DISPLAY WS-MENSAGEM
045400         DISPLAY "FS TIPPRD/TIPEMB/TIPVEI : " WS-FS-TIPPRD
045500                 " " WS-FS-TIPEMB " " WS-FS-TIPVEI
045600         DISPLAY "FS MPRDANT/MEMBANT/MVEIANT: " WS-FS-MPRDANT
045700                 " " WS-FS-MEMBANT " " WS-FS-MVEIANT
045800         DISPLAY "FS ARQTRANS             : " WS-FS-TRANS
045900         PERFORM P900-FIM
046000     END-IF.
046100*
046200 P110-FIM.
046300*-----------------------------------------------------------------
046400 P120-ABRE-SAIDA.
046500*
046600     OPEN OUTPUT MPRDNOV MEMBNOV MVEINOV RELATORIO.
046700*
046800     IF NOT WS-FS-MPRDNOV-OK OR NOT WS-FS-MEMBNOV-OK
046900        OR NOT WS-FS-MVEINOV-OK OR NOT WS-FS-RELAT-OK
047000         MOVE "SCTR0600 - ERRO NA ABERTURA DE ARQUIVO DE SAIDA"
047100                                     TO WS-MENSAGEM
047200         DISPLAY WS-MENSAGEM
047300         DISPLAY "FS MPRDNOV/MEMBNOV/MVEINOV/RELAT: "
047400                 WS-FS-MPRDNOV " " WS-FS-MEMBNOV " "
047500                 WS-FS-MVEINOV " " WS-FS-RELAT
047600         PERFORM P900-FIM
047700     END-IF.
047800*
047900 P120-FIM.
048000*-----------------------------------------------------------------
048100 P200-CARREGA-TABELAS.
048200*
048300     MOVE ZERO TO QTD-TIPO-PRODUTO QTD-TIPO-EMBALAGEM
048400                  QTD-TIPO-VEICULO QTD-PRODUTOS
048500                  QTD-EMBALAGENS   QTD-VEICULOS.
048600*
048700     PERFORM P210-CARREGA-TIPPRD     THRU P210-FIM
048800         UNTIL FLAG-EOF-TIPPRD.
048900*
049000     PERFORM P220-CARREGA-TIPEMB     THRU P220-FIM
049100         UNTIL FLAG-EOF-TIPEMB.
049200*
049300     PERFORM P230-CARREGA-TIPVEI     THRU P230-FIM
049400         UNTIL FLAG-EOF-TIPVEI.
049500*
049600     PERFORM P240-CARREGA-MPRDANT    THRU P240-FIM
049700         UNTIL FLAG-EOF-MPRDANT.
049800*
049900     PERFORM P250-CARREGA-MEMBANT    THRU P250-FIM
050000         UNTIL FLAG-EOF-MEMBANT.
050100*
050200     PERFORM P260-CARREGA-MVEIANT    THRU P260-FIM
050300         UNTIL FLAG-EOF-MVEIANT.
050400*
050500     CLOSE TIPPRD TIPEMB TIPVEI MPRDANT MEMBANT MVEIANT.
050600*
050700 P200-FIM.
050800*-----------------------------------------------------------------
050900 P210-CARREGA-TIPPRD.
051000*
051100     READ TIPPRD
051200         AT END
051300             SET FLAG-EOF-TIPPRD     TO TRUE
051400         NOT AT END
051500             ADD 1                   TO QTD-TIPO-PRODUTO
051600             MOVE COD-TIPO-PRODUTO   TO TP-PRD-ID (QTD-TIPO-PRODUTO)
051700             MOVE DESC-TIPO-PRODUTO  TO TP-PRD-NOME(QTD-TIPO-PRODUTO)
051800             MOVE IND-TIPO-PADRAO    TO TP-PRD-STD (QTD-TIPO-PRODUTO)
051900     END-READ.
052000*
052100 P210-FIM.
052200*-----------------------------------------------------------------
052300 P220-CARREGA-TIPEMB.
052400*
052500     READ TIPEMB
052600         AT END
052700             SET FLAG-EOF-TIPEMB     TO TRUE
052800         NOT AT END
052900             ADD 1                   TO QTD-TIPO-EMBALAGEM
053000             MOVE COD-TIPO-EMBALAGEM
053100                                     TO TE-PKG-ID (QTD-TIPO-EMBALAGEM)
053200             MOVE DESC-TIPO-EMBALAGEM
053300                                     TO TE-PKG-NOME(QTD-TIPO-EMBALAGEM)
053400             MOVE IND-TIPO-PADRAO    TO TE-PKG-STD (QTD-TIPO-EMBALAGEM)
053500     END-READ.
053600*
053700 P220-FIM.
053800*-----------------------------------------------------------------
053900 P230-CARREGA-TIPVEI.
054000*
054100     READ TIPVEI
054200         AT END
054300             SET FLAG-EOF-TIPVEI     TO TRUE
054400         NOT AT END
054500             ADD 1                   TO QTD-TIPO-VEICULO
054600             MOVE COD-TIPO-VEICULO   TO TV-VEH-ID (QTD-TIPO-VEICULO)
054700             MOVE DESC-TIPO-VEICULO  TO TV-VEH-NOME(QTD-TIPO-VEICULO)
054800             MOVE IND-TIPO-PADRAO    TO TV-VEH-STD (QTD-TIPO-VEICULO)
054900     END-READ.
055000*
055100 P230-FIM.
055200*-----------------------------------------------------------------
055300 P240-CARREGA-MPRDANT.
055400*
055500     READ MPRDANT INTO PRODUTO-LINHA (QTD-PRODUTOS + 1)
055600         AT END
055700             SET FLAG-EOF-MPRDANT    TO TRUE
055800         NOT AT END
055900             ADD 1                   TO QTD-PRODUTOS
056000     END-READ.
056100*
056200 P240-FIM.
056300*-----------------------------------------------------------------
056400 P250-CARREGA-MEMBANT.
056500*
056600     READ MEMBANT INTO EMBALAGEM-LINHA (QTD-EMBALAGENS + 1)
056700         AT END
056800             SET FLAG-EOF-MEMBANT    TO TRUE
056900         NOT AT END
057000             ADD 1                   TO QTD-EMBALAGENS
057100     END-READ.
057200*
057300 P250-FIM.
057400*-----------------------------------------------------------------
057500 P260-CARREGA-MVEIANT.
057600*
057700     READ MVEIANT INTO VEICULO-LINHA (QTD-VEICULOS + 1)
057800         AT END
057900             SET FLAG-EOF-MVEIANT    TO TRUE
058000         NOT AT END
058100             ADD 1                   TO QTD-VEICULOS
058200     END-READ.
058300*
058400 P260-FIM.
058500*-----------------------------------------------------------------
058600 P400-PROCESSA-TRANSACOES.
058700*
058800     PERFORM P410-LE-TRANSACAO       THRU P410-FIM
058900         UNTIL FLAG-EOF-TRANS.
059000*
059100     CLOSE ARQTRANS.
059200*
059300 P400-FIM.
059400*-----------------------------------------------------------------
059500 P410-LE-TRANSACAO.
059600*
059700     READ ARQTRANS
059800         AT END
059900             SET FLAG-EOF-TRANS      TO TRUE
060000         NOT AT END
060100             ADD 1                   TO WS-QTD-LIDAS
060200             PERFORM P420-DESPACHA   THRU P420-FIM
060300     END-READ.
060400*
060500 P410-FIM.
060600*-----------------------------------------------------------------
060700 P420-DESPACHA.
060800*
060900     EVALUATE TRUE
061000         WHEN TRN-ENT-PRODUTO
061100             PERFORM P430-PROCESSA-PRODUTO   THRU P430-FIM
061200         WHEN TRN-ENT-EMBALAGEM
061300             PERFORM P440-PROCESSA-EMBALAGEM THRU P440-FIM
061400         WHEN TRN-ENT-VEICULO
061500             PERFORM P450-PROCESSA-VEICULO   THRU P450-FIM
061600         WHEN OTHER
061700             PERFORM P460-REJEITA-ENTIDADE   THRU P460-FIM
061800     END-EVALUATE.
061900*
062000 P420-FIM.
062100*-----------------------------------------------------------------
062200 P430-PROCESSA-PRODUTO.
062300*
062400     MOVE TRN-ACAO                   TO PARM-PRD-ACAO.
062500     MOVE TRN-PRD-ID                 TO PARM-PRD-ID.
062600     MOVE TRN-PRD-NOME               TO PARM-PRD-NOME.
062700     MOVE TRN-PRD-DESC               TO PARM-PRD-DESC.
062800     MOVE TRN-PRD-FAMILIA            TO PARM-PRD-FAMILIA.
062900     MOVE TRN-PRD-TIPO               TO PARM-PRD-TIPO.
063000     MOVE TRN-PRD-LOTE               TO PARM-PRD-LOTE.
063100     MOVE TRN-PRD-ALTURA             TO PARM-PRD-ALTURA.
063200     MOVE TRN-PRD-LARGURA            TO PARM-PRD-LARGURA.
063300     MOVE TRN-PRD-COMPRIMENTO        TO PARM-PRD-COMPRIMENTO.
063400     MOVE TRN-PRD-PESO               TO PARM-PRD-PESO.
063500     MOVE TRN-PRD-FRAGILIDADE        TO PARM-PRD-FRAGILIDADE.
063600     MOVE TRN-PRD-OBS                TO PARM-PRD-OBS.
063700*
063800     CALL "SCTR0610" USING PARM-PRODUTO
063900                            TAB-TIPOS-PRODUTO
064000                            TAB-PRODUTOS.
064100*
064200     IF PARM-PRD-REJEITADA
064300         ADD 1                       TO WS-QTD-REJEITADAS
064400         MOVE SPACES                 TO WS-LINHA-RELATORIO
064500         MOVE "PRODUCT "             TO LINREJ-ENTIDADE
064600         MOVE TRN-ACAO               TO LINREJ-ACAO
064700         MOVE TRN-PRD-ID             TO LINREJ-ID
064800         MOVE PARM-PRD-MOTIVO        TO LINREJ-MOTIVO
064900         WRITE RELATORIO FROM WS-LINHA-RELATORIO
065000     ELSE
065100         ADD 1                       TO WS-QTD-ACEITAS
065200     END-IF.
065300*
065400 P430-FIM.
065500*-----------------------------------------------------------------
065600 P440-PROCESSA-EMBALAGEM.
065700*
065800     MOVE TRN-ACAO                   TO PARM-PKG-ACAO.
065900     MOVE TRN-PKG-ID                 TO PARM-PKG-ID.
066000     MOVE TRN-PKG-TIPO               TO PARM-PKG-TIPO.
066100     MOVE TRN-PKG-PRODUTO            TO PARM-PKG-PRODUTO.
066200     MOVE TRN-PKG-ALTURA             TO PARM-PKG-ALTURA.
066300     MOVE TRN-PKG-LARGURA            TO PARM-PKG-LARGURA.
066400     MOVE TRN-PKG-COMPRIMENTO        TO PARM-PKG-COMPRIMENTO.
066500     MOVE TRN-PKG-PESO               TO PARM-PKG-PESO.
066600     MOVE TRN-PKG-EMPILHAVEL         TO PARM-PKG-EMPILHAVEL.
066700     MOVE TRN-PKG-OBS                TO PARM-PKG-OBS.
066800*
066900     CALL "SCTR0620" USING PARM-EMBALAGEM
067000                            TAB-TIPOS-EMBALAGEM
067100                            TAB-PRODUTOS
067200                            TAB-EMBALAGENS.
067300*
067400     IF PARM-PKG-REJEITADA
067500         ADD 1                       TO WS-QTD-REJEITADAS
067600         MOVE SPACES                 TO WS-LINHA-RELATORIO
067700         MOVE "PACKAGE "             TO LINREJ-ENTIDADE
067800         MOVE TRN-ACAO               TO LINREJ-ACAO
067900         MOVE TRN-PKG-ID             TO LINREJ-ID
068000         MOVE PARM-PKG-MOTIVO        TO LINREJ-MOTIVO
068100         WRITE RELATORIO FROM WS-LINHA-RELATORIO
068200     ELSE
068300         ADD 1                       TO WS-QTD-ACEITAS
068400     END-IF.
068500*
068600 P440-FIM.
068700*-----------------------------------------------------------------
068800 P450-PROCESSA-VEICULO.
068900*
069000     MOVE TRN-ACAO                   TO PARM-VEH-ACAO.
069100     MOVE TRN-VEH-ID                 TO PARM-VEH-ID.
069200     MOVE TRN-VEH-NOME               TO PARM-VEH-NOME.
069300     MOVE TRN-VEH-PLACA              TO PARM-VEH-PLACA.
069400     MOVE TRN-VEH-MODELO             TO PARM-VEH-MODELO.
069500     MOVE TRN-VEH-TIPO               TO PARM-VEH-TIPO.
069600     MOVE TRN-VEH-ALTURA-CAP         TO PARM-VEH-ALTURA-CAP.
069700     MOVE TRN-VEH-LARGURA-CAP        TO PARM-VEH-LARGURA-CAP.
069800     MOVE TRN-VEH-COMPRIM-CAP        TO PARM-VEH-COMPRIM-CAP.
069900     MOVE TRN-VEH-CAPAC-PESO         TO PARM-VEH-CAPAC-PESO.
070000     MOVE TRN-VEH-OBS                TO PARM-VEH-OBS.
070100*
070200     CALL "SCTR0630" USING PARM-VEICULO
070300                            TAB-TIPOS-VEICULO
070400                            TAB-VEICULOS.
070500*
070600     IF PARM-VEH-REJEITADA
070700         ADD 1                       TO WS-QTD-REJEITADAS
070800         MOVE SPACES                 TO WS-LINHA-RELATORIO
070900         MOVE "VEHICLE "             TO LINREJ-ENTIDADE
071000         MOVE TRN-ACAO               TO LINREJ-ACAO
071100         MOVE TRN-VEH-ID             TO LINREJ-ID
071200         MOVE PARM-VEH-MOTIVO        TO LINREJ-MOTIVO
071300         WRITE RELATORIO FROM WS-LINHA-RELATORIO
071400     ELSE
071500         ADD 1                       TO WS-QTD-ACEITAS
071600     END-IF.
071700*
071800 P450-FIM.
071900*-----------------------------------------------------------------
072000* P460 E UMA REDE DE SEGURANCA - NAO HA PREVISAO, NA ESPECIFICACAO
072100* DO ARQUIVO DE TRANSACAO, DE UM TRN-ENTIDADE FORA DE P/K/V; SE
072200* ISSO OCORRER (ARQUIVO CORROMPIDO OU MAL GERADO) A TRANSACAO E
072300* REJEITADA EM VEZ DE INTERROMPER O PROCESSAMENTO DO LOTE.
072400*-----------------------------------------------------------------
072500 P460-REJEITA-ENTIDADE.
072600*
072700     ADD 1                           TO WS-QTD-REJEITADAS.
072800     MOVE SPACES                     TO WS-LINHA-RELATORIO.
072900     MOVE "????????"                 TO LINREJ-ENTIDADE.
073000     MOVE TRN-ACAO                   TO LINREJ-ACAO.
073100     MOVE ZERO                       TO LINREJ-ID.
073200     MOVE "ENTIDADE DESCONHECIDA"    TO LINREJ-MOTIVO.
073300     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
073400*
073500 P460-FIM.
073600*-----------------------------------------------------------------
073700 P600-GRAVA-MESTRES.
073800*
073900     PERFORM P610-ORDENA-PRODUTOS    THRU P610-FIM.
074000     PERFORM P620-ORDENA-EMBALAGENS  THRU P620-FIM.
074100     PERFORM P630-ORDENA-VEICULOS    THRU P630-FIM.
074200*
074300     MOVE ZERO                      TO WS-IND-TAB.
074400     PERFORM P640-GRAVA-PRODUTO       THRU P640-FIM
074500         UNTIL WS-IND-TAB = QTD-PRODUTOS.
074600*
074700     MOVE ZERO                      TO WS-IND-TAB.
074800     PERFORM P650-GRAVA-EMBALAGEM     THRU P650-FIM
074900         UNTIL WS-IND-TAB = QTD-EMBALAGENS.
075000*
075100     MOVE ZERO                      TO WS-IND-TAB.
075200     PERFORM P660-GRAVA-VEICULO       THRU P660-FIM
075300         UNTIL WS-IND-TAB = QTD-VEICULOS.
075400*
075500     CLOSE MPRDNOV MEMBNOV MVEINOV.
075600*
075700 P600-FIM.
075800*-----------------------------------------------------------------
075900* O MESTRE NOVO TEM QUE SER GRAVADO EM ORDEM ASCENDENTE DE CODIGO,
076000* MAS AS INCLUSOES SAO EMPILHADAS NO FIM DA TABELA PELO SCTR0610/
076100* 0620/0630 (ALTERACAO RLC031) - POR ISSO A TABELA E REORDENADA
076200* AQUI, ANTES DA GRAVACAO, DO MESMO MODO QUE O SCTR0220 ORDENA A
076300* TABELA DE PRODUTOS ANTES DE LISTAR.
076400*-----------------------------------------------------------------
076500 P610-ORDENA-PRODUTOS.
076600*
076700     SORT PL-DADOS ON ASCENDING KEY PL-PRD-ID.
076800*
076900 P610-FIM.
077000*-----------------------------------------------------------------
077100 P620-ORDENA-EMBALAGENS.
077200*
077300     SORT PL-PKG-DADOS ON ASCENDING KEY PL-PKG-ID.
077400*
077500 P620-FIM.
077600*-----------------------------------------------------------------
077700 P630-ORDENA-VEICULOS.
077800*
077900     SORT PL-VEH-DADOS ON ASCENDING KEY PL-VEH-ID.
078000*
078100 P630-FIM.
078200*-----------------------------------------------------------------
078300 P640-GRAVA-PRODUTO.
078400*
078500     ADD 1                           TO WS-IND-TAB.
078600     WRITE MPRDNOV FROM PRODUTO-LINHA (WS-IND-TAB).
078700*
078800 P640-FIM.
078900*-----------------------------------------------------------------
079000 P650-GRAVA-EMBALAGEM.
079100*
079200     ADD 1                           TO WS-IND-TAB.
079300     WRITE MEMBNOV FROM EMBALAGEM-LINHA (WS-IND-TAB).
079400*
079500 P650-FIM.
079600*-----------------------------------------------------------------
079700 P660-GRAVA-VEICULO.
079800*
079900     ADD 1                           TO WS-IND-TAB.
080000     WRITE MVEINOV FROM VEICULO-LINHA (WS-IND-TAB).
080100*
080200 P660-FIM.
080300*-----------------------------------------------------------------
080400 P700-RELATORIO-CONTAGEM.
080500*
080600     PERFORM P710-CONTAGEM-PRODUTOS   THRU P710-FIM.
080700     PERFORM P720-CONTAGEM-EMBALAGENS THRU P720-FIM.
080800     PERFORM P730-CONTAGEM-VEICULOS   THRU P730-FIM.
080900*
081000 P700-FIM.
081100*-----------------------------------------------------------------
081200 P710-CONTAGEM-PRODUTOS.
081300*
081400     MOVE ZERO                      TO WS-TOTAL-TIPO.
081500     MOVE SPACES                    TO WS-LINHA-RELATORIO.
081600     MOVE "PRODUTOS - CONTAGEM POR TIPO" TO LINCNT-NOME.
081700     WRITE RELATORIO FROM WS-LINHA-RELATORIO
081800         AFTER ADVANCING TOP-OF-FORM.
081900*
082000     MOVE ZERO                      TO WS-IND-TIPO.
082100     PERFORM P712-CONTA-TIPO-PRODUTO  THRU P712-FIM
082200         UNTIL WS-IND-TIPO = QTD-TIPO-PRODUTO.
082300*
082400     MOVE SPACES                    TO WS-LINHA-RELATORIO.
082500     MOVE "TOTAL"                   TO LINCNT-NOME.
082600     MOVE WS-TOTAL-TIPO             TO LINCNT-QTD.
082700     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
082800*
082900 P710-FIM.
083000*-----------------------------------------------------------------
083100 P712-CONTA-TIPO-PRODUTO.
083200*
083300     ADD 1                           TO WS-IND-TIPO.
083400     MOVE ZERO                       TO WS-CONT-TIPO WS-IND-REG.
083500*
083600     PERFORM P714-CONTA-PRODUTO-DO-TIPO THRU P714-FIM
083700         UNTIL WS-IND-REG = QTD-PRODUTOS.
083800*
083900     IF WS-CONT-TIPO > ZERO
084000         MOVE SPACES                 TO WS-LINHA-RELATORIO
084100         MOVE TP-PRD-NOME (WS-IND-TIPO) TO LINCNT-NOME
084200         MOVE WS-CONT-TIPO           TO LINCNT-QTD
084300         WRITE RELATORIO FROM WS-LINHA-RELATORIO
084400         ADD WS-CONT-TIPO            TO WS-TOTAL-TIPO
084500     END-IF.
084600*
084700 P712-FIM.
084800*-----------------------------------------------------------------
084900 P714-CONTA-PRODUTO-DO-TIPO.
085000*
085100     ADD 1                           TO WS-IND-REG.
085200     IF PL-PRD-TIPO (WS-IND-REG) = TP-PRD-ID (WS-IND-TIPO)
085300         ADD 1                       TO WS-CONT-TIPO
085400     END-IF.
085500*
085600 P714-FIM.
085700*-----------------------------------------------------------------
085800 P720-CONTAGEM-EMBALAGENS.
085900*
086000     MOVE ZERO                      TO WS-TOTAL-TIPO.
086100     MOVE SPACES                    TO WS-LINHA-RELATORIO.
086200     MOVE "EMBALAGENS - CONTAGEM POR TIPO" TO LINCNT-NOME.
086300     WRITE RELATORIO FROM WS-LINHA-RELATORIO
086400         AFTER ADVANCING TOP-OF-FORM.
086500*
086600     MOVE ZERO                      TO WS-IND-TIPO.
086700     PERFORM P722-CONTA-TIPO-EMBALAGEM THRU P722-FIM
086800         UNTIL WS-IND-TIPO = QTD-TIPO-EMBALAGEM.
086900*
087000     MOVE SPACES                    TO WS-LINHA-RELATORIO.
087100     MOVE "TOTAL"                   TO LINCNT-NOME.
087200     MOVE WS-TOTAL-TIPO             TO LINCNT-QTD.
087300     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
087400*
087500 P720-FIM.
087600*-----------------------------------------------------------------
087700 P722-CONTA-TIPO-EMBALAGEM.
087800*
087900     ADD 1                           TO WS-IND-TIPO.
088000     MOVE ZERO                       TO WS-CONT-TIPO WS-IND-REG.
088100*
088200     PERFORM P724-CONTA-EMBALAGEM-DO-TIPO THRU P724-FIM
088300         UNTIL WS-IND-REG = QTD-EMBALAGENS.
088400*
088500     IF WS-CONT-TIPO > ZERO
088600         MOVE SPACES                 TO WS-LINHA-RELATORIO
088700         MOVE TE-PKG-NOME (WS-IND-TIPO) TO LINCNT-NOME
088800         MOVE WS-CONT-TIPO           TO LINCNT-QTD
088900         WRITE RELATORIO FROM WS-LINHA-RELATORIO
089000         ADD WS-CONT-TIPO            TO WS-TOTAL-TIPO
089100     END-IF.
089200*
089300 P722-FIM.
089400*-----------------------------------------------------------------
089500 P724-CONTA-EMBALAGEM-DO-TIPO.
089600*
089700     ADD 1                           TO WS-IND-REG.
089800     IF PL-PKG-TIPO (WS-IND-REG) = TE-PKG-ID (WS-IND-TIPO)
089900         ADD 1                       TO WS-CONT-TIPO
090000     END-IF.
090100*
090200 P724-FIM.
090300*-----------------------------------------------------------------
090400 P730-CONTAGEM-VEICULOS.
090500*
090600     MOVE ZERO                      TO WS-TOTAL-TIPO.
090700     MOVE SPACES                    TO WS-LINHA-RELATORIO.
090800     MOVE "VEICULOS - CONTAGEM POR TIPO" TO LINCNT-NOME.
090900     WRITE RELATORIO FROM WS-LINHA-RELATORIO
091000         AFTER ADVANCING TOP-OF-FORM.
091100*
091200     MOVE ZERO                      TO WS-IND-TIPO.
091300     PERFORM P732-CONTA-TIPO-VEICULO THRU P732-FIM
091400         UNTIL WS-IND-TIPO = QTD-TIPO-VEICULO.
091500*
091600     MOVE SPACES                    TO WS-LINHA-RELATORIO.
091700     MOVE "TOTAL"                   TO LINCNT-NOME.
091800     MOVE WS-TOTAL-TIPO             TO LINCNT-QTD.
091900     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
092000*
092100 P730-FIM.
092200*-----------------------------------------------------------------
092300 P732-CONTA-TIPO-VEICULO.
092400*
092500     ADD 1                           TO WS-IND-TIPO.
092600     MOVE ZERO                       TO WS-CONT-TIPO WS-IND-REG.
092700*
092800     PERFORM P734-CONTA-VEICULO-DO-TIPO THRU P734-FIM
092900         UNTIL WS-IND-REG = QTD-VEICULOS.
093000*
093100     IF WS-CONT-TIPO > ZERO
093200         MOVE SPACES                 TO WS-LINHA-RELATORIO
093300         MOVE TV-VEH-NOME (WS-IND-TIPO) TO LINCNT-NOME
093400         MOVE WS-CONT-TIPO           TO LINCNT-QTD
093500         WRITE RELATORIO FROM WS-LINHA-RELATORIO
093600         ADD WS-CONT-TIPO            TO WS-TOTAL-TIPO
093700     END-IF.
093800*
093900 P732-FIM.
094000*-----------------------------------------------------------------
094100 P734-CONTA-VEICULO-DO-TIPO.
094200*
094300     ADD 1                           TO WS-IND-REG.
094400     IF PL-VEH-TIPO (WS-IND-REG) = TV-VEH-ID (WS-IND-TIPO)
094500         ADD 1                       TO WS-CONT-TIPO
094600     END-IF.
094700*
094800 P734-FIM.
094900*-----------------------------------------------------------------
095000 P800-RELATORIO-TOTAIS.
095100*
095200     MOVE SPACES                    TO WS-LINHA-RELATORIO.
095300     MOVE "TRANSACOES LIDAS"        TO LINTOT-ROTULO.
095400     MOVE WS-QTD-LIDAS              TO LINTOT-QTD.
095500     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
095600*
095700     MOVE SPACES                    TO WS-LINHA-RELATORIO.
095800     MOVE "TRANSACOES ACEITAS"      TO LINTOT-ROTULO.
095900     MOVE WS-QTD-ACEITAS            TO LINTOT-QTD.
096000     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
096100*
096200     MOVE SPACES                    TO WS-LINHA-RELATORIO.
096300     MOVE "TRANSACOES REJEITADAS"   TO LINTOT-ROTULO.
096400     MOVE WS-QTD-REJEITADAS         TO LINTOT-QTD.
096500     WRITE RELATORIO FROM WS-LINHA-RELATORIO.
096600*
096700 P800-FIM.
096800*-----------------------------------------------------------------
096900 P900-FIM.
097000*
097100     CLOSE RELATORIO.
097200     GOBACK.
097300*
097400 END PROGRAM SCTR0600.

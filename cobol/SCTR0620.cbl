000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    SCTR0620.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TRANSPORTADORA SCTR - CPD.
000800 DATE-WRITTEN.  02/11/1987.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001100*-----------------------------------------------------------------
001200* VALIDA E APLICA UMA TRANSACAO DE MANUTENCAO (INCLUSAO, ALTERACAO
001300* OU EXCLUSAO) DE UM REGISTRO DO CADASTRO MESTRE DE EMBALAGENS,
001400* SOBRE A TABELA DE EMBALAGENS EM MEMORIA RECEBIDA DO SCTR0600.
001500* CHAMADO PARA CADA TRANSACAO COM TRN-ENTIDADE = "K". RECEBE
001600* TAMBEM A TABELA DE PRODUTOS (SOMENTE LEITURA) PARA CONFERIR O
001700* VINCULO FK-PRODUTO-EMBALAGEM.
001800*
001900* ALTERACOES:
002000*   02/11/1987 - AR0064 - ROTINA ORIGINAL (SO INCLUSAO)
002100*   11/02/1990 - AR0076 - INCLUIDA A ALTERACAO E A EXCLUSAO
002200*   30/06/1990 - AR0078 - INCLUIDA A VALIDACAO DE FK-TIPO-EMBALAGEM
002300*   15/11/1993 - PMS083 - INCLUIDA A VALIDACAO DE DIMENSOES, PESO
002400*                         E O VINCULO COM O CADASTRO DE PRODUTOS
002500*   19/01/1995 - PMS102 - PESO NEGATIVO NA CARGA PASSA A SER
002600*                         ZERADO NA MONTAGEM DO REGISTRO, E NAO
002700*                         MAIS REJEITADO (PEDIDO DA AREA COMERCIAL)
002800*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NA ROTINA
002900*   22/05/2003 - RLC062 - DEFAULT DE IND-EMPILHAVEL PARA "N"
003000*                         QUANDO A CARGA NAO TRAZ Y/N
003100*   14/08/2006 - MCS231 - ROTINA DE EXCLUSAO PASSA A COMPACTAR A
003200*                         TABELA (ANTES SO MARCAVA O REGISTRO)
003300*   11/03/2014 - VHT077 - INCLUIDA VALIDACAO DE LKS-ACAO E DO
003400*                         RETORNO DO SCTR0901, COM DISPLAY DE
003500*                         DIAGNOSTICO QUANDO A AREA VEM FORA DO
003600*                         ESPERADO
003700*   19/03/2014 - VHT077 - LKS-MOTIVO-REJEICAO AMPLIADO DE X(20)
003800*                         PARA X(23) E OS TEXTOS DE REJEICAO
003900*                         PASSAM A SER OS MESMOS DA ESPECIFICACAO
004000*                         (EM INGLES), EVITANDO TRUNCAMENTO E
004100*                         DIVERGENCIA COM O RELATORIO ESPERADO
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------
004500 DATA DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE SECTION.
004800*-----------------------------------------------------------------
004900 01  WS-AUXILIARES.
005000     05  WS-IND-ENCONTRADO          PIC 9(04) COMP.
005100     05  WS-IND-TIPO-ENCONTRADO     PIC 9(04) COMP.
005200     05  WS-IND-PRODUTO-ENCONTRADO  PIC 9(04) COMP.
005300     05  WS-IND-TAB                 PIC 9(04) COMP.
005400     05  FILLER                     PIC X(02).
005500*
005600 01  WS-AREA-DIMENSOES.
005700     05  WS-DIM-ALTURA              PIC S9(05)V9(02) SIGN LEADING.
005800     05  WS-DIM-LARGURA             PIC S9(05)V9(02) SIGN LEADING.
005900     05  WS-DIM-COMPRIMENTO         PIC S9(05)V9(02) SIGN LEADING.
006000     05  WS-DIM-RETORNO             PIC 9(01).
006100         88  WS-DIM-VALIDA              VALUE 0.
006200         88  WS-DIM-NEGATIVA            VALUE 1.
006300     05  FILLER                     PIC X(02).
006400*-----------------------------------------------------------------
006500* WS-AREA-DIMENSOES-DUMP - VISAO EM BYTES, USADA POR
006600* P140-VALIDA-DIMENSOES PARA O DISPLAY DE DIAGNOSTICO QUANDO O
006700* RETORNO DO SCTR0901 VEM FORA DO ESPERADO (NEM VALIDO NEM
006800* NEGATIVO).
006900*-----------------------------------------------------------------
007000 01  WS-AREA-DIMENSOES-DUMP REDEFINES WS-AREA-DIMENSOES.
007100     05  WS-DIM-DUMP-BYTES          PIC X(24).
007200*-----------------------------------------------------------------
007300 77  WS-FLAG-REGISTRO               PIC X(01).
007400     88  FLAG-REGISTRO-OK               VALUE "S".
007500     88  FLAG-REGISTRO-COM-ERRO         VALUE "N".
007600*-----------------------------------------------------------------
007700 LINKAGE SECTION.
007800*-----------------------------------------------------------------
007900 01  LKS-PARM-EMBALAGEM.
008000     05  LKS-ACAO                   PIC X(01).
008100         88  LKS-ACAO-INCLUSAO          VALUE "A".
008200         88  LKS-ACAO-ALTERACAO         VALUE "U".
008300         88  LKS-ACAO-EXCLUSAO          VALUE "D".
008400     05  LKS-TRN-PKG-ID              PIC 9(06).
008500     05  LKS-TRN-PKG-TIPO            PIC 9(04).
008600     05  LKS-TRN-PKG-PRODUTO         PIC 9(06).
008700     05  LKS-TRN-PKG-ALTURA          PIC S9(05)V9(02) SIGN LEADING.
008800     05  LKS-TRN-PKG-LARGURA         PIC S9(05)V9(02) SIGN LEADING.
008900     05  LKS-TRN-PKG-COMPRIMENTO     PIC S9(05)V9(02) SIGN LEADING.
009000     05  LKS-TRN-PKG-PESO            PIC S9(05)V9(02) SIGN LEADING.
009100     05  LKS-TRN-PKG-EMPILHAVEL      PIC X(01).
009200     05  LKS-TRN-PKG-OBS             PIC X(40).
009300     05  LKS-REJEITADO               PIC X(01).
009400         88  LKS-TRANSACAO-OK            VALUE "N".
009500         88  LKS-TRANSACAO-REJEITADA     VALUE "S".
009600     05  LKS-MOTIVO-REJEICAO         PIC X(23).
009700*-----------------------------------------------------------------
009800* LKS-PARM-EMBALAGEM-DUMP - VISAO EM BYTES DA AREA DE PARAMETROS,
009900* USADA POR P100-VALIDA-E-APLICA PARA O DISPLAY DE DIAGNOSTICO
010000* QUANDO A TRANSACAO CHEGA COM LKS-ACAO FORA DE A/U/D.
010100 01  LKS-PARM-EMBALAGEM-DUMP REDEFINES LKS-PARM-EMBALAGEM.
010200     05  LKS-PARM-DUMP-BYTES         PIC X(110).
010300*-----------------------------------------------------------------
010400 01  LKS-TIPOS-EMBALAGEM.
010500     05  LKS-QTD-TIPOS-EMBALAGEM     PIC 9(04) COMP.
010600     05  LKS-TAB-TIPO-EMBALAGEM OCCURS 100 TIMES.
010700         10  LKS-TAB-TIPO-ID          PIC 9(04).
010800         10  LKS-TAB-TIPO-NOME        PIC X(30).
010900         10  LKS-TAB-TIPO-STD         PIC X(01).
011000*-----------------------------------------------------------------
011100* LKS-PRODUTOS - TABELA DE PRODUTOS JA MANTIDA PELO SCTR0600,
011200* RECEBIDA AQUI SOMENTE PARA LEITURA (CONFERENCIA DO VINCULO
011300* FK-PRODUTO-EMBALAGEM). ESTA ROTINA NUNCA GRAVA NESTA TABELA.
011400*-----------------------------------------------------------------
011500 01  LKS-PRODUTOS.
011600     05  LKS-QTD-PRODUTOS             PIC 9(04) COMP.
011700     05  LKS-TAB-PRODUTO OCCURS 500 TIMES.
011800         10  LKS-TAB-PRD-ID           PIC 9(06).
011900         10  FILLER                   PIC X(188).
012000*-----------------------------------------------------------------
012100 01  LKS-EMBALAGENS.
012200     05  LKS-QTD-EMBALAGENS           PIC 9(04) COMP.
012300     05  LKS-TAB-EMBALAGEM OCCURS 500 TIMES.
012400         10  LKS-TAB-PKG-ID           PIC 9(06).
012500         10  LKS-TAB-PKG-TIPO         PIC 9(04).
012600         10  LKS-TAB-PKG-PRODUTO      PIC 9(06).
012700         10  LKS-TAB-PKG-ALTURA       PIC 9(05)V9(02).
012800         10  LKS-TAB-PKG-LARGURA      PIC 9(05)V9(02).
012900         10  LKS-TAB-PKG-COMPRIMENTO  PIC 9(05)V9(02).
013000         10  LKS-TAB-PKG-PESO         PIC 9(05)V9(02).
013100         10  LKS-TAB-PKG-EMPILHAVEL   PIC X(01).
013200         10  LKS-TAB-PKG-OBS          PIC X(40).
013300*-----------------------------------------------------------------
013400* LKS-EMBALAGENS-LIMPA - VISAO EM BYTES DE UMA LINHA DA TABELA,
013500* USADA SO PARA ZERAR (MOVE SPACES) A LINHA QUE SOBRA NO FINAL
013600* DA TABELA DEPOIS DE UMA EXCLUSAO COM COMPACTACAO.
013700*-----------------------------------------------------------------
013800 01  LKS-EMBALAGENS-LIMPA REDEFINES LKS-EMBALAGENS.
013900     05  FILLER                      PIC 9(04) COMP.
014000     05  LKS-TAB-EMBALAGEM-BYTES OCCURS 500 TIMES PIC X(85).
014100*-----------------------------------------------------------------
014200 PROCEDURE DIVISION USING LKS-PARM-EMBALAGEM
014300                           LKS-TIPOS-EMBALAGEM
014400                           LKS-PRODUTOS
014500                           LKS-EMBALAGENS.
014600*-----------------------------------------------------------------
014700 P100-VALIDA-E-APLICA.
014800*
014900     SET FLAG-REGISTRO-OK           TO TRUE.
015000     MOVE SPACES                    TO LKS-MOTIVO-REJEICAO.
015100     MOVE ZERO                      TO WS-IND-ENCONTRADO.
015200*
015300     IF NOT LKS-ACAO-INCLUSAO
015400        AND NOT LKS-ACAO-ALTERACAO
015500        AND NOT LKS-ACAO-EXCLUSAO
015600         DISPLAY "SCTR0620 - ACAO DE TRANSACAO INVALIDA - "
015700                 LKS-PARM-DUMP-BYTES
015800         MOVE "ACAO INVALIDA"       TO LKS-MOTIVO-REJEICAO
015900         SET FLAG-REGISTRO-COM-ERRO TO TRUE
016000         GO TO P100-REJEITA
016100     END-IF.
016200*
016300     PERFORM P110-LOCALIZA-EMBALAGEM THRU P110-FIM.
016400*
016500     IF LKS-ACAO-EXCLUSAO
016600         PERFORM P150-VALIDA-EXCLUSAO THRU P150-FIM
016700     ELSE
016800*        REGRA HISTORICA (ALTERACAO PMS102): O PESO NEGATIVO NA
016900*        CARGA E ZERADO AQUI, NA MONTAGEM DO REGISTRO, ANTES DA
017000*        CADEIA DE VALIDACAO RODAR - POR ISSO P145-VALIDA-PESO
017100*        NUNCA REJEITA UMA TRANSACAO DE EMBALAGEM NA PRATICA.
017200         PERFORM P122-MONTA-REGISTRO THRU P122-FIM
017300*
017400         PERFORM P120-VALIDA-CHAVE THRU P120-FIM
017500*
017600         IF FLAG-REGISTRO-OK
017700             PERFORM P135-VALIDA-TIPO THRU P135-FIM
017800         END-IF
017900*
018000         IF FLAG-REGISTRO-OK
018100             PERFORM P140-VALIDA-DIMENSOES THRU P140-FIM
018200         END-IF
018300*
018400         IF FLAG-REGISTRO-OK
018500             PERFORM P145-VALIDA-PESO THRU P145-FIM
018600         END-IF
018700*
018800         IF FLAG-REGISTRO-OK
018900             PERFORM P147-VALIDA-PRODUTO THRU P147-FIM
019000         END-IF
019100*
019200         IF FLAG-REGISTRO-OK
019300             PERFORM P148-DEFAULT-EMPILHAVEL THRU P148-FIM
019400         END-IF
019500*
019600         IF FLAG-REGISTRO-OK
019700             PERFORM P160-APLICA-EMBALAGEM THRU P160-FIM
019800         END-IF
019900     END-IF.
020000*
020100 P100-REJEITA.
020200*
020300     IF FLAG-REGISTRO-OK
020400         SET LKS-TRANSACAO-OK        TO TRUE
020500     ELSE
020600         SET LKS-TRANSACAO-REJEITADA TO TRUE
020700     END-IF.
020800*
020900 P100-FIM.
021000*
021100     GOBACK.
021200*-----------------------------------------------------------------
021300 P110-LOCALIZA-EMBALAGEM.
021400*
021500     PERFORM P115-TESTA-EMBALAGEM THRU P115-FIM
021600         VARYING WS-IND-TAB FROM 1 BY 1
021700             UNTIL WS-IND-TAB > LKS-QTD-EMBALAGENS.
021800*
021900 P110-FIM.
022000*-----------------------------------------------------------------
022100 P115-TESTA-EMBALAGEM.
022200*
022300     IF LKS-TAB-PKG-ID (WS-IND-TAB) = LKS-TRN-PKG-ID
022400         MOVE WS-IND-TAB              TO WS-IND-ENCONTRADO
022500         MOVE LKS-QTD-EMBALAGENS      TO WS-IND-TAB
022600     END-IF.
022700*
022800 P115-FIM.
022900*-----------------------------------------------------------------
023000 P120-VALIDA-CHAVE.
023100*
023200     IF LKS-ACAO-INCLUSAO
023300         IF WS-IND-ENCONTRADO > 0
023400             MOVE "ID already exists"       TO LKS-MOTIVO-REJEICAO
023500             SET FLAG-REGISTRO-COM-ERRO TO TRUE
023600         END-IF
023700     ELSE
023800         IF WS-IND-ENCONTRADO = 0
023900             MOVE "ID does not exist"      TO LKS-MOTIVO-REJEICAO
024000             SET FLAG-REGISTRO-COM-ERRO TO TRUE
024100         END-IF
024200     END-IF.
024300*
024400 P120-FIM.
024500*-----------------------------------------------------------------
024600 P122-MONTA-REGISTRO.
024700*
024800     IF LKS-TRN-PKG-PESO IS LESS THAN ZERO
024900         MOVE ZERO                    TO LKS-TRN-PKG-PESO
025000     END-IF.
025100*
025200 P122-FIM.
025300*-----------------------------------------------------------------
025400 P135-VALIDA-TIPO.
025500*
025600     MOVE ZERO                       TO WS-IND-TIPO-ENCONTRADO.
025700*
025800     PERFORM P136-TESTA-TIPO-EMBALAGEM THRU P136-FIM
025900         VARYING WS-IND-TAB FROM 1 BY 1
026000             UNTIL WS-IND-TAB > LKS-QTD-TIPOS-EMBALAGEM.
026100*
026200     IF WS-IND-TIPO-ENCONTRADO = 0
026300         MOVE "invalid type"         TO LKS-MOTIVO-REJEICAO
026400         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
026500     END-IF.
026600*
026700 P135-FIM.
026800*-----------------------------------------------------------------
026900 P136-TESTA-TIPO-EMBALAGEM.
027000*
027100     IF LKS-TAB-TIPO-ID (WS-IND-TAB) = LKS-TRN-PKG-TIPO
027200         MOVE WS-IND-TAB              TO WS-IND-TIPO-ENCONTRADO
027300         MOVE LKS-QTD-TIPOS-EMBALAGEM TO WS-IND-TAB
027400     END-IF.
027500*
027600 P136-FIM.
027700*-----------------------------------------------------------------
027800 P140-VALIDA-DIMENSOES.
027900*
028000     MOVE LKS-TRN-PKG-ALTURA          TO WS-DIM-ALTURA.
028100     MOVE LKS-TRN-PKG-LARGURA         TO WS-DIM-LARGURA.
028200     MOVE LKS-TRN-PKG-COMPRIMENTO     TO WS-DIM-COMPRIMENTO.
028300*
028400     CALL "SCTR0901" USING WS-AREA-DIMENSOES.
028500*
028600     IF NOT WS-DIM-VALIDA AND NOT WS-DIM-NEGATIVA
028700         DISPLAY "SCTR0620 - RETORNO INESPERADO DO SCTR0901 - "
028800                 WS-DIM-DUMP-BYTES
028900         MOVE "invalid dimensions"   TO LKS-MOTIVO-REJEICAO
029000         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
029100         GO TO P140-FIM
029200     END-IF.
029300     IF WS-DIM-NEGATIVA
029400         MOVE "invalid dimensions"   TO LKS-MOTIVO-REJEICAO
029500         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
029600     END-IF.
029700*
029800 P140-FIM.
029900*-----------------------------------------------------------------
030000 P145-VALIDA-PESO.
030100*
030200     IF LKS-TRN-PKG-PESO IS LESS THAN ZERO
030300         MOVE "negative weight"         TO LKS-MOTIVO-REJEICAO
030400         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
030500     END-IF.
030600*
030700 P145-FIM.
030800*-----------------------------------------------------------------
030900 P147-VALIDA-PRODUTO.
031000*
031100     MOVE ZERO                       TO WS-IND-PRODUTO-ENCONTRADO.
031200*
031300     PERFORM P149-TESTA-PRODUTO THRU P149-FIM
031400         VARYING WS-IND-TAB FROM 1 BY 1
031500             UNTIL WS-IND-TAB > LKS-QTD-PRODUTOS.
031600*
031700     IF WS-IND-PRODUTO-ENCONTRADO = 0
031800         MOVE "product not found" TO LKS-MOTIVO-REJEICAO
031900         SET FLAG-REGISTRO-COM-ERRO    TO TRUE
032000     END-IF.
032100*
032200 P147-FIM.
032300*-----------------------------------------------------------------
032400 P149-TESTA-PRODUTO.
032500*
032600     IF LKS-TAB-PRD-ID (WS-IND-TAB) = LKS-TRN-PKG-PRODUTO
032700         MOVE WS-IND-TAB              TO WS-IND-PRODUTO-ENCONTRADO
032800         MOVE LKS-QTD-PRODUTOS        TO WS-IND-TAB
032900     END-IF.
033000*
033100 P149-FIM.
033200*-----------------------------------------------------------------
033300 P148-DEFAULT-EMPILHAVEL.
033400*
033500     IF LKS-TRN-PKG-EMPILHAVEL NOT = "Y"
033600        AND LKS-TRN-PKG-EMPILHAVEL NOT = "N"
033700         MOVE "N"                     TO LKS-TRN-PKG-EMPILHAVEL
033800     END-IF.
033900*
034000 P148-FIM.
034100*-----------------------------------------------------------------
034200 P150-VALIDA-EXCLUSAO.
034300*
034400     IF WS-IND-ENCONTRADO = 0
034500         MOVE "ID does not exist"         TO LKS-MOTIVO-REJEICAO
034600         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
034700     ELSE
034800         PERFORM P165-REMOVE-EMBALAGEM THRU P165-FIM
034900     END-IF.
035000*
035100 P150-FIM.
035200*-----------------------------------------------------------------
035300 P160-APLICA-EMBALAGEM.
035400*
035500     IF LKS-ACAO-INCLUSAO
035600         ADD 1                        TO LKS-QTD-EMBALAGENS
035700         MOVE LKS-QTD-EMBALAGENS      TO WS-IND-ENCONTRADO
035800     END-IF.
035900*
036000     MOVE LKS-TRN-PKG-ID              TO
036100                               LKS-TAB-PKG-ID (WS-IND-ENCONTRADO).
036200     MOVE LKS-TRN-PKG-TIPO            TO
036300                             LKS-TAB-PKG-TIPO (WS-IND-ENCONTRADO).
036400     MOVE LKS-TRN-PKG-PRODUTO         TO
036500                          LKS-TAB-PKG-PRODUTO (WS-IND-ENCONTRADO).
036600     MOVE LKS-TRN-PKG-ALTURA          TO
036700                           LKS-TAB-PKG-ALTURA (WS-IND-ENCONTRADO).
036800     MOVE LKS-TRN-PKG-LARGURA         TO
036900                          LKS-TAB-PKG-LARGURA (WS-IND-ENCONTRADO).
037000     MOVE LKS-TRN-PKG-COMPRIMENTO     TO
037100                      LKS-TAB-PKG-COMPRIMENTO (WS-IND-ENCONTRADO).
037200     MOVE LKS-TRN-PKG-PESO            TO
037300                             LKS-TAB-PKG-PESO (WS-IND-ENCONTRADO).
037400     MOVE LKS-TRN-PKG-EMPILHAVEL      TO
037500                       LKS-TAB-PKG-EMPILHAVEL (WS-IND-ENCONTRADO).
037600     MOVE LKS-TRN-PKG-OBS             TO
037700                              LKS-TAB-PKG-OBS (WS-IND-ENCONTRADO).
037800*
037900 P160-FIM.
038000*-----------------------------------------------------------------
038100 P165-REMOVE-EMBALAGEM.
038200*
038300     PERFORM P167-DESLOCA-EMBALAGEM THRU P167-FIM
038400         VARYING WS-IND-TAB FROM WS-IND-ENCONTRADO BY 1
038500             UNTIL WS-IND-TAB >= LKS-QTD-EMBALAGENS.
038600*
038700     MOVE SPACES TO LKS-TAB-EMBALAGEM-BYTES (LKS-QTD-EMBALAGENS).
038800     SUBTRACT 1                       FROM LKS-QTD-EMBALAGENS.
038900*
039000 P165-FIM.
039100*-----------------------------------------------------------------
039200 P167-DESLOCA-EMBALAGEM.
039300*
039400     MOVE LKS-TAB-EMBALAGEM (WS-IND-TAB + 1)
039500                         TO LKS-TAB-EMBALAGEM (WS-IND-TAB).
039600*
039700 P167-FIM.

000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    SCTR0610.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TRANSPORTADORA SCTR - CPD.
000800 DATE-WRITTEN.  14/09/1987.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001100*-----------------------------------------------------------------
001200* VALIDA E APLICA UMA TRANSACAO DE MANUTENCAO (INCLUSAO, ALTERACAO
001300* OU EXCLUSAO) DE UM REGISTRO DO CADASTRO MESTRE DE PRODUTOS,
001400* SOBRE A TABELA DE PRODUTOS EM MEMORIA RECEBIDA DO SCTR0600.
001500* CHAMADO PARA CADA TRANSACAO COM TRN-ENTIDADE = "P".
001600*
001700* ALTERACOES:
001800*   14/09/1987 - AR0061 - ROTINA ORIGINAL (SO INCLUSAO)
001900*   11/02/1990 - AR0075 - INCLUIDA A ALTERACAO E A EXCLUSAO
002000*   30/06/1990 - AR0077 - INCLUIDA A VALIDACAO DE FK-TIPO-PRODUTO
002100*                         CONTRA A TABELA DE TIPOS EM MEMORIA
002200*   15/11/1993 - PMS082 - INCLUIDA A VALIDACAO DE DIMENSOES E PESO,
002300*                         CHAMANDO A ROTINA COMUM SCTR0901
002400*   19/01/1995 - PMS101 - CAMPOS DE DIMENSAO/PESO RECEBIDOS JA
002500*                         ASSINADOS (CONFORME ALTERACAO DO LAYOUT
002600*                         DA TRANSACAO)
002700*   03/02/1999 - JLS099 - REVISAO GERAL Y2K, SEM IMPACTO NA ROTINA
002800*   22/05/2003 - RLC061 - DEFAULT DE IND-FRAGILIDADE PARA "L"
002900*                         QUANDO A CARGA NAO TRAZ H/M/L
003000*   14/08/2006 - MCS231 - ROTINA DE EXCLUSAO PASSA A COMPACTAR A
003100*                         TABELA (ANTES SO MARCAVA O REGISTRO)
003200*   11/03/2014 - VHT077 - INCLUIDA VALIDACAO DE LKS-ACAO E DO
003300*                         RETORNO DO SCTR0901, COM DISPLAY DE
003400*                         DIAGNOSTICO QUANDO A AREA VEM FORA DO
003500*                         ESPERADO
003600*   19/03/2014 - VHT077 - LKS-MOTIVO-REJEICAO AMPLIADO DE X(20)
003700*                         PARA X(23) E OS TEXTOS DE REJEICAO
003800*                         PASSAM A SER OS MESMOS DA ESPECIFICACAO
003900*                         (EM INGLES), EVITANDO TRUNCAMENTO E
004000*                         DIVERGENCIA COM O RELATORIO ESPERADO
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE SECTION.
004700*-----------------------------------------------------------------
004800 01  WS-AUXILIARES.
004900     05  WS-IND-ENCONTRADO          PIC 9(04) COMP.
005000     05  WS-IND-TIPO-ENCONTRADO     PIC 9(04) COMP.
005100     05  WS-IND-TAB                 PIC 9(04) COMP.
005200     05  WS-QTD-ESPACOS             PIC 9(02) COMP.
005300     05  WS-TAM-NOME                PIC 9(02) COMP.
005400     05  FILLER                     PIC X(02).
005500*
005600 01  WS-AREA-DIMENSOES.
005700     05  WS-DIM-ALTURA              PIC S9(05)V9(02) SIGN LEADING.
005800     05  WS-DIM-LARGURA             PIC S9(05)V9(02) SIGN LEADING.
005900     05  WS-DIM-COMPRIMENTO         PIC S9(05)V9(02) SIGN LEADING.
006000     05  WS-DIM-RETORNO             PIC 9(01).
006100         88  WS-DIM-VALIDA              VALUE 0.
006200         88  WS-DIM-NEGATIVA            VALUE 1.
006300     05  FILLER                     PIC X(02).
006400*-----------------------------------------------------------------
006500* WS-AREA-DIMENSOES-DUMP - VISAO EM BYTES, USADA POR
006600* P140-VALIDA-DIMENSOES PARA O DISPLAY DE DIAGNOSTICO QUANDO O
006700* RETORNO DO SCTR0901 VEM FORA DO ESPERADO (NEM VALIDO NEM
006800* NEGATIVO).
006900*-----------------------------------------------------------------
007000 01  WS-AREA-DIMENSOES-DUMP REDEFINES WS-AREA-DIMENSOES.
007100     05  WS-DIM-DUMP-BYTES          PIC X(24).
007200*-----------------------------------------------------------------
007300 77  WS-FLAG-REGISTRO               PIC X(01).
007400     88  FLAG-REGISTRO-OK               VALUE "S".
007500     88  FLAG-REGISTRO-COM-ERRO         VALUE "N".
007600*-----------------------------------------------------------------
007700 LINKAGE SECTION.
007800*-----------------------------------------------------------------
007900 01  LKS-PARM-PRODUTO.
008000     05  LKS-ACAO                   PIC X(01).
008100         88  LKS-ACAO-INCLUSAO          VALUE "A".
008200         88  LKS-ACAO-ALTERACAO         VALUE "U".
008300         88  LKS-ACAO-EXCLUSAO          VALUE "D".
008400     05  LKS-TRN-PRD-ID              PIC 9(06).
008500     05  LKS-TRN-PRD-NOME            PIC X(30).
008600     05  LKS-TRN-PRD-DESC            PIC X(50).
008700     05  LKS-TRN-PRD-FAMILIA         PIC X(20).
008800     05  LKS-TRN-PRD-TIPO            PIC 9(04).
008900     05  LKS-TRN-PRD-LOTE            PIC X(15).
009000     05  LKS-TRN-PRD-ALTURA          PIC S9(05)V9(02) SIGN LEADING.
009100     05  LKS-TRN-PRD-LARGURA         PIC S9(05)V9(02) SIGN LEADING.
009200     05  LKS-TRN-PRD-COMPRIMENTO     PIC S9(05)V9(02) SIGN LEADING.
009300     05  LKS-TRN-PRD-PESO            PIC S9(05)V9(02) SIGN LEADING.
009400     05  LKS-TRN-PRD-FRAGILIDADE     PIC X(01).
009500     05  LKS-TRN-PRD-OBS             PIC X(40).
009600     05  LKS-REJEITADO               PIC X(01).
009700         88  LKS-TRANSACAO-OK            VALUE "N".
009800         88  LKS-TRANSACAO-REJEITADA     VALUE "S".
009900     05  LKS-MOTIVO-REJEICAO         PIC X(23).
010000*-----------------------------------------------------------------
010100* LKS-PARM-PRODUTO-DUMP - VISAO EM BYTES DA AREA DE PARAMETROS,
010200* USADA POR P100-VALIDA-E-APLICA PARA O DISPLAY DE DIAGNOSTICO
010300* QUANDO A TRANSACAO CHEGA COM LKS-ACAO FORA DE A/U/D.
010400*-----------------------------------------------------------------
010500 01  LKS-PARM-PRODUTO-DUMP REDEFINES LKS-PARM-PRODUTO.
010600     05  LKS-PARM-DUMP-BYTES         PIC X(219).
010700*-----------------------------------------------------------------
010800 01  LKS-TIPOS-PRODUTO.
010900     05  LKS-QTD-TIPOS-PRODUTO       PIC 9(04) COMP.
011000     05  LKS-TAB-TIPO-PRODUTO OCCURS 100 TIMES.
011100         10  LKS-TAB-TIPO-ID          PIC 9(04).
011200         10  LKS-TAB-TIPO-NOME        PIC X(30).
011300         10  LKS-TAB-TIPO-STD         PIC X(01).
011400*-----------------------------------------------------------------
011500 01  LKS-PRODUTOS.
011600     05  LKS-QTD-PRODUTOS             PIC 9(04) COMP.
011700     05  LKS-TAB-PRODUTO OCCURS 500 TIMES.
011800         10  LKS-TAB-PRD-ID           PIC 9(06).
011900         10  LKS-TAB-PRD-NOME         PIC X(30).
012000         10  LKS-TAB-PRD-DESC         PIC X(50).
012100         10  LKS-TAB-PRD-FAMILIA      PIC X(20).
012200         10  LKS-TAB-PRD-TIPO         PIC 9(04).
012300         10  LKS-TAB-PRD-LOTE         PIC X(15).
012400         10  LKS-TAB-PRD-ALTURA       PIC 9(05)V9(02).
012500         10  LKS-TAB-PRD-LARGURA      PIC 9(05)V9(02).
012600         10  LKS-TAB-PRD-COMPRIMENTO  PIC 9(05)V9(02).
012700         10  LKS-TAB-PRD-PESO         PIC 9(05)V9(02).
012800         10  LKS-TAB-PRD-FRAGILIDADE  PIC X(01).
012900         10  LKS-TAB-PRD-OBS          PIC X(40).
013000*-----------------------------------------------------------------
013100* LKS-PRODUTOS-LIMPA - VISAO EM BYTES DE UMA LINHA DA TABELA,
013200* USADA SO PARA ZERAR (MOVE SPACES) A LINHA QUE SOBRA NO FINAL
013300* DA TABELA DEPOIS DE UMA EXCLUSAO COM COMPACTACAO.
013400*-----------------------------------------------------------------
013500 01  LKS-PRODUTOS-LIMPA REDEFINES LKS-PRODUTOS.
013600     05  FILLER                      PIC 9(04) COMP.
013700     05  LKS-TAB-PRODUTO-BYTES OCCURS 500 TIMES PIC X(194).
013800*-----------------------------------------------------------------
013900 PROCEDURE DIVISION USING LKS-PARM-PRODUTO
014000                           LKS-TIPOS-PRODUTO
014100                           LKS-PRODUTOS.
014200*-----------------------------------------------------------------
014300 P100-VALIDA-E-APLICA.
014400*
014500     SET FLAG-REGISTRO-OK           TO TRUE.
014600     MOVE SPACES                    TO LKS-MOTIVO-REJEICAO.
014700     MOVE ZERO                      TO WS-IND-ENCONTRADO.
014800*
014900     IF NOT LKS-ACAO-INCLUSAO
015000        AND NOT LKS-ACAO-ALTERACAO
015100        AND NOT LKS-ACAO-EXCLUSAO
015200         DISPLAY "SCTR0610 - ACAO DE TRANSACAO INVALIDA - "
015300                 LKS-PARM-DUMP-BYTES
015400         MOVE "ACAO INVALIDA"       TO LKS-MOTIVO-REJEICAO
015500         SET FLAG-REGISTRO-COM-ERRO TO TRUE
015600         GO TO P100-REJEITA
015700     END-IF.
015800*
015900     PERFORM P110-LOCALIZA-PRODUTO THRU P110-FIM.
016000*
016100     IF LKS-ACAO-EXCLUSAO
016200         PERFORM P150-VALIDA-EXCLUSAO THRU P150-FIM
016300     ELSE
016400         PERFORM P120-VALIDA-CHAVE THRU P120-FIM
016500*
016600         IF FLAG-REGISTRO-OK
016700             PERFORM P130-VALIDA-NOME THRU P130-FIM
016800         END-IF
016900*
017000         IF FLAG-REGISTRO-OK
017100             PERFORM P135-VALIDA-TIPO THRU P135-FIM
017200         END-IF
017300*
017400         IF FLAG-REGISTRO-OK
017500             PERFORM P140-VALIDA-DIMENSOES THRU P140-FIM
017600         END-IF
017700*
017800         IF FLAG-REGISTRO-OK
017900             PERFORM P145-VALIDA-PESO THRU P145-FIM
018000         END-IF
018100*
018200         IF FLAG-REGISTRO-OK
018300             PERFORM P148-DEFAULT-FRAGILIDADE THRU P148-FIM
018400         END-IF
018500*
018600         IF FLAG-REGISTRO-OK
018700             PERFORM P160-APLICA-PRODUTO THRU P160-FIM
018800         END-IF
018900     END-IF.
019000*
019100 P100-REJEITA.
019200*
019300     IF FLAG-REGISTRO-OK
019400         SET LKS-TRANSACAO-OK        TO TRUE
019500     ELSE
019600         SET LKS-TRANSACAO-REJEITADA TO TRUE
019700     END-IF.
019800*
019900 P100-FIM.
020000*
020100     GOBACK.
020200*-----------------------------------------------------------------
020300 P110-LOCALIZA-PRODUTO.
020400*
020500     PERFORM P115-TESTA-PRODUTO  THRU P115-FIM
020600         VARYING WS-IND-TAB FROM 1 BY 1
020700             UNTIL WS-IND-TAB > LKS-QTD-PRODUTOS.
020800*
020900 P110-FIM.
021000*-----------------------------------------------------------------
021100 P115-TESTA-PRODUTO.
021200*
021300     IF LKS-TAB-PRD-ID (WS-IND-TAB) = LKS-TRN-PRD-ID
021400         MOVE WS-IND-TAB              TO WS-IND-ENCONTRADO
021500         MOVE LKS-QTD-PRODUTOS        TO WS-IND-TAB
021600     END-IF.
021700*
021800 P115-FIM.
021900*-----------------------------------------------------------------
022000 P120-VALIDA-CHAVE.
022100*
022200     IF LKS-ACAO-INCLUSAO
022300         IF WS-IND-ENCONTRADO > 0
022400             MOVE "ID already exists"       TO LKS-MOTIVO-REJEICAO
022500             SET FLAG-REGISTRO-COM-ERRO TO TRUE
022600         END-IF
022700     ELSE
022800         IF WS-IND-ENCONTRADO = 0
022900             MOVE "ID does not exist"      TO LKS-MOTIVO-REJEICAO
023000             SET FLAG-REGISTRO-COM-ERRO TO TRUE
023100         END-IF
023200     END-IF.
023300*
023400 P120-FIM.
023500*-----------------------------------------------------------------
023600 P130-VALIDA-NOME.
023700*
023800     MOVE ZERO                       TO WS-QTD-ESPACOS.
023900*
024000     IF LKS-TRN-PRD-NOME = SPACES
024100         MOVE "invalid name"         TO LKS-MOTIVO-REJEICAO
024200         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
024300     ELSE
024400         INSPECT LKS-TRN-PRD-NOME TALLYING WS-QTD-ESPACOS
024500             FOR TRAILING SPACES
024600         COMPUTE WS-TAM-NOME = 30 - WS-QTD-ESPACOS
024700         IF WS-TAM-NOME < 3
024800             MOVE "invalid name"     TO LKS-MOTIVO-REJEICAO
024900             SET FLAG-REGISTRO-COM-ERRO TO TRUE
025000         END-IF
025100     END-IF.
025200*
025300 P130-FIM.
025400*-----------------------------------------------------------------
025500 P135-VALIDA-TIPO.
025600*
025700     MOVE ZERO                       TO WS-IND-TIPO-ENCONTRADO.
025800*
025900     PERFORM P136-TESTA-TIPO-PRODUTO THRU P136-FIM
026000         VARYING WS-IND-TAB FROM 1 BY 1
026100             UNTIL WS-IND-TAB > LKS-QTD-TIPOS-PRODUTO.
026200*
026300     IF WS-IND-TIPO-ENCONTRADO = 0
026400         MOVE "invalid type"         TO LKS-MOTIVO-REJEICAO
026500         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
026600     END-IF.
026700*
026800 P135-FIM.
026900*-----------------------------------------------------------------
027000 P136-TESTA-TIPO-PRODUTO.
027100*
027200     IF LKS-TAB-TIPO-ID (WS-IND-TAB) = LKS-TRN-PRD-TIPO
027300         MOVE WS-IND-TAB              TO WS-IND-TIPO-ENCONTRADO
027400         MOVE LKS-QTD-TIPOS-PRODUTO   TO WS-IND-TAB
027500     END-IF.
027600*
027700 P136-FIM.
027800*-----------------------------------------------------------------
027900 P140-VALIDA-DIMENSOES.
028000*
028100     MOVE LKS-TRN-PRD-ALTURA          TO WS-DIM-ALTURA.
028200     MOVE LKS-TRN-PRD-LARGURA         TO WS-DIM-LARGURA.
028300     MOVE LKS-TRN-PRD-COMPRIMENTO     TO WS-DIM-COMPRIMENTO.
028400*
028500     CALL "SCTR0901" USING WS-AREA-DIMENSOES.
028600*
028700     IF NOT WS-DIM-VALIDA AND NOT WS-DIM-NEGATIVA
028800         DISPLAY "SCTR0610 - RETORNO INESPERADO DO SCTR0901 - "
028900                 WS-DIM-DUMP-BYTES
029000         MOVE "invalid dimensions"   TO LKS-MOTIVO-REJEICAO
029100         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
029200         GO TO P140-FIM
029300     END-IF.
029400     IF WS-DIM-NEGATIVA
029500         MOVE "invalid dimensions"   TO LKS-MOTIVO-REJEICAO
029600         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
029700     END-IF.
029800*
029900 P140-FIM.
030000*-----------------------------------------------------------------
030100 P145-VALIDA-PESO.
030200*
030300     IF LKS-TRN-PRD-PESO IS LESS THAN ZERO
030400         MOVE "negative weight"         TO LKS-MOTIVO-REJEICAO
030500         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
030600     END-IF.
030700*
030800 P145-FIM.
030900*-----------------------------------------------------------------
031000 P148-DEFAULT-FRAGILIDADE.
031100*
031200     IF LKS-TRN-PRD-FRAGILIDADE NOT = "H"
031300        AND LKS-TRN-PRD-FRAGILIDADE NOT = "M"
031400        AND LKS-TRN-PRD-FRAGILIDADE NOT = "L"
031500         MOVE "L"                     TO LKS-TRN-PRD-FRAGILIDADE
031600     END-IF.
031700*
031800 P148-FIM.
031900*-----------------------------------------------------------------
032000 P150-VALIDA-EXCLUSAO.
032100*
032200     IF WS-IND-ENCONTRADO = 0
032300         MOVE "ID does not exist"         TO LKS-MOTIVO-REJEICAO
032400         SET FLAG-REGISTRO-COM-ERRO   TO TRUE
032500     ELSE
032600         PERFORM P165-REMOVE-PRODUTO THRU P165-FIM
032700     END-IF.
032800*
032900 P150-FIM.
033000*-----------------------------------------------------------------
033100 P160-APLICA-PRODUTO.
033200*
033300     IF LKS-ACAO-INCLUSAO
033400         ADD 1                        TO LKS-QTD-PRODUTOS
033500         MOVE LKS-QTD-PRODUTOS        TO WS-IND-ENCONTRADO
033600     END-IF.
033700*
033800     MOVE LKS-TRN-PRD-ID              TO
033900                               LKS-TAB-PRD-ID (WS-IND-ENCONTRADO).
034000     MOVE LKS-TRN-PRD-NOME            TO
034100                             LKS-TAB-PRD-NOME (WS-IND-ENCONTRADO).
034200     MOVE LKS-TRN-PRD-DESC            TO
034300                             LKS-TAB-PRD-DESC (WS-IND-ENCONTRADO).
034400     MOVE LKS-TRN-PRD-FAMILIA         TO
034500                          LKS-TAB-PRD-FAMILIA (WS-IND-ENCONTRADO).
034600     MOVE LKS-TRN-PRD-TIPO            TO
034700                             LKS-TAB-PRD-TIPO (WS-IND-ENCONTRADO).
034800     MOVE LKS-TRN-PRD-LOTE            TO
034900                             LKS-TAB-PRD-LOTE (WS-IND-ENCONTRADO).
035000     MOVE LKS-TRN-PRD-ALTURA          TO
035100                           LKS-TAB-PRD-ALTURA (WS-IND-ENCONTRADO).
035200     MOVE LKS-TRN-PRD-LARGURA         TO
035300                          LKS-TAB-PRD-LARGURA (WS-IND-ENCONTRADO).
035400     MOVE LKS-TRN-PRD-COMPRIMENTO     TO
035500                      LKS-TAB-PRD-COMPRIMENTO (WS-IND-ENCONTRADO).
035600     MOVE LKS-TRN-PRD-PESO            TO
035700                             LKS-TAB-PRD-PESO (WS-IND-ENCONTRADO).
035800     MOVE LKS-TRN-PRD-FRAGILIDADE     TO
035900                      LKS-TAB-PRD-FRAGILIDADE (WS-IND-ENCONTRADO).
036000     MOVE LKS-TRN-PRD-OBS             TO
036100                              LKS-TAB-PRD-OBS (WS-IND-ENCONTRADO).
036200*
036300 P160-FIM.
036400*-----------------------------------------------------------------
036500 P165-REMOVE-PRODUTO.
036600*
036700     PERFORM P167-DESLOCA-PRODUTO THRU P167-FIM
036800         VARYING WS-IND-TAB FROM WS-IND-ENCONTRADO BY 1
036900             UNTIL WS-IND-TAB >= LKS-QTD-PRODUTOS.
037000*
037100     MOVE SPACES TO LKS-TAB-PRODUTO-BYTES (LKS-QTD-PRODUTOS).
037200     SUBTRACT 1                       FROM LKS-QTD-PRODUTOS.
037300*
037400 P165-FIM.
037500*-----------------------------------------------------------------
037600 P167-DESLOCA-PRODUTO.
037700*
037800     MOVE LKS-TAB-PRODUTO (WS-IND-TAB + 1)
037900                           TO LKS-TAB-PRODUTO (WS-IND-TAB).
038000*
038100 P167-FIM.
